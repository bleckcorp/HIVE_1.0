000100****************************************************************          
000200*IDENTIFICATION DIVISION.                                                 
000300****************************************************************          
000400 PROGRAM-ID.     WLFUND.                                                  
000500 AUTHOR.         R TAN.                                                   
000600 INSTALLATION.   HIVE GIG MARKETPLACE - BATCH.                            
000700 DATE-WRITTEN.   08 MAR 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       COMPANY CONFIDENTIAL.                                    
001000*                                                                         
001100*DESCRIPTION :  BATCH DRIVER FOR THE TASKER WALLET FUND RUN.              
001200*               READS THE FUND/REFUND TRANSACTION FILE AND CALLS          
001300*               WLTFND (ROLE-REQD TASKER, TYPE PER INPUT) TO POST         
001400*               EACH RECORD.  WLTFND REJECTS ANY USER WHOSE               
001500*               WALLET IS NOT ROLE TASKER.  PRINTS A CONTROL              
001600*               TOTAL FOOTER AT END OF RUN.                               
001700*                                                                         
001800*----------------------------------------------------------------*        
001900* HISTORY OF MODIFICATION:                                                
002000*----------------------------------------------------------------*        
002100* HIV008 08/03/1991 RTAN   - HIVE R1 - INITIAL VERSION.                   
002200*----------------------------------------------------------------*        
002300* HIV042 03/02/2016 TWLIM   - HIVE R4 - E-REQUEST 6620, ADD               
002400*                    Z080 CONTROL TOTAL FOOTER SO OPERATIONS HAS          
002500*                    A RUN SUMMARY TO BALANCE AGAINST.                    
002600*----------------------------------------------------------------*        
002700 EJECT                                                                    
002800****************************                                              
002900 ENVIRONMENT DIVISION.                                                    
003000****************************                                              
003100 CONFIGURATION SECTION.                                                   
003200 SOURCE-COMPUTER.  IBM-AS400.                                             
003300 OBJECT-COMPUTER.  IBM-AS400.                                             
003400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                          
003500                   C01 IS TOP-OF-FORM                                     
003600                   UPSI-0 ON STATUS IS WK-C-RERUN-SW.                     
003700*                                                                         
003800 INPUT-OUTPUT SECTION.                                                    
003900 FILE-CONTROL.                                                            
004000     SELECT WALFUND-FILE ASSIGN TO WALFUND                                
004100            ORGANIZATION      IS SEQUENTIAL                               
004200            FILE STATUS       IS WK-C-FI-FILE-STATUS.                     
004300     SELECT RUNRPT-FILE ASSIGN TO RUNRPT                                  
004400            ORGANIZATION      IS SEQUENTIAL                               
004500            FILE STATUS       IS WK-C-RP-FILE-STATUS.                     
004600 EJECT                                                                    
004700****************                                                          
004800 DATA DIVISION.                                                           
004900****************                                                          
005000 FILE SECTION.                                                            
005100****************                                                          
005200 FD  WALFUND-FILE                                                         
005300     LABEL RECORDS ARE OMITTED                                            
005400     DATA RECORD IS WK-C-WALFUND.                                         
005500 01  WK-C-WALFUND.                                                        
005600     COPY WLFDIN.                                                         
005700 01  WK-C-WALFUND-DUMP REDEFINES WK-C-WALFUND                             
005800                                     PIC X(70).                           
005900*                                                                         
006000 FD  RUNRPT-FILE                                                          
006100     LABEL RECORDS ARE OMITTED                                            
006200     DATA RECORD IS WK-C-RUNRPT-LINE.                                     
006300 01  WK-C-RUNRPT-LINE.                                                    
006350     05  WK-C-RUNRPT-TEXT           PIC X(79).                            
006370     05  FILLER                     PIC X(01).                            
006400*                                                                         
006500 WORKING-STORAGE SECTION.                                                 
006600*************************                                                 
006700 01  FILLER                          PIC X(24)        VALUE               
006800     "** PROGRAM WLFUND    **".                                           
006900*                                                                         
007000* ------------------ PROGRAM WORKING STORAGE -------------------*         
007100 01    WK-C-COMMON.                                                       
007200     COPY ASCMWS.                                                         
007300*                                                                         
007400 01  WK-C-FI-FILE-STATUS             PIC XX.                              
007500     88  WK-C-FI-SUCCESSFUL                 VALUE "00".                   
007600     88  WK-C-FI-END-OF-FILE                VALUE "10".                   
007700*                                                                         
007800 01  WK-C-RP-FILE-STATUS             PIC XX.                              
007900     88  WK-C-RP-SUCCESSFUL                 VALUE "00".                   
008000*                                                                         
008100 01  WK-C-SWITCHES.                                                       
008200     05  WK-C-EOF-SW                 PIC X            VALUE "N".          
008300         88  WK-C-EOF                        VALUE "Y".                   
008400     05  WK-C-RERUN-SW                PIC X            VALUE "N".         
008500*                                                                         
008600 01  WK-C-CONTROL-TOTALS.                                                 
008700     05  WK-C-CT-POSTED               PIC S9(07) COMP  VALUE 0.           
008800     05  WK-C-CT-REJECTED             PIC S9(07) COMP  VALUE 0.           
008900     05  WK-C-CT-AMOUNT               PIC S9(09)V99 COMP-3                
009000                                       VALUE 0.                           
009030     05  FILLER                       PIC X(02).                          
009100 01  WK-C-CONTROL-TOTALS-X REDEFINES WK-C-CONTROL-TOTALS                  
009200                                     PIC X(16).                           
009300*                                                                         
009400 01  WK-C-REPORT-LINE.                                                    
009500     05  WK-C-RL-LABEL                PIC X(30).                          
009600     05  WK-C-RL-VALUE                PIC ZZZ,ZZZ,ZZ9.99-.                
009700     05  FILLER                       PIC X(38).                          
009800 01  WK-C-REPORT-LINE-X REDEFINES WK-C-REPORT-LINE                        
009900                                     PIC X(83).                           
010000*                                                                         
010100 COPY TFND.                                                               
010200 EJECT                                                                    
010300 PROCEDURE DIVISION.                                                      
010400****************************                                              
010500 MAIN-MODULE.                                                             
010600     PERFORM A000-INITIALIZE                                              
010700        THRU A000-INITIALIZE-EX.                                          
010800     PERFORM B000-PROCESS-FUNDING                                         
010900        THRU B000-PROCESS-FUNDING-EX                                      
011000        UNTIL WK-C-EOF.                                                   
011100     PERFORM Z080-PRINT-CONTROL-TOTALS                                    
011200        THRU Z080-PRINT-CONTROL-TOTALS-EX.                                
011300     PERFORM Z000-END-PROGRAM-ROUTINE                                     
011400        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
011500     STOP RUN.                                                            
011600*                                                                         
011700*---------------------------------------------------------------*         
011800 A000-INITIALIZE.                                                         
011900*---------------------------------------------------------------*         
012000     OPEN    INPUT  WALFUND-FILE.                                         
012100     IF      NOT WK-C-FI-SUCCESSFUL                                       
012200             DISPLAY "WLFUND - OPEN FILE ERROR - WALFUND-FILE"            
012300             DISPLAY "FILE STATUS IS " WK-C-FI-FILE-STATUS                
012400             GO TO Y900-ABNORMAL-TERMINATION.                             
012500*                                                                         
012600     OPEN    OUTPUT RUNRPT-FILE.                                          
012700     IF      NOT WK-C-RP-SUCCESSFUL                                       
012800             DISPLAY "WLFUND - OPEN FILE ERROR - RUNRPT-FILE"             
012900             DISPLAY "FILE STATUS IS " WK-C-RP-FILE-STATUS                
013000             GO TO Y900-ABNORMAL-TERMINATION.                             
013100*                                                                         
013200     PERFORM B010-READ-FUND-INPUT                                         
013300        THRU B010-READ-FUND-INPUT-EX.                                     
013400*                                                                         
013500 A000-INITIALIZE-EX.                                                      
013600     EXIT.                                                                
013700*                                                                         
013800*---------------------------------------------------------------*         
013900 B000-PROCESS-FUNDING.                                                    
014000*---------------------------------------------------------------*         
014100     MOVE    FI-USER-ID          TO    WK-C-TFND-USER-ID.                 
014200     MOVE    FI-FUND-AMOUNT      TO    WK-C-TFND-AMOUNT.                  
014300     MOVE    FI-TXN-TYPE         TO    WK-C-TFND-TYPE.                    
014400     MOVE    "TASKER"            TO    WK-C-TFND-ROLE-REQD.               
014500*                                                                         
014600     CALL    "WLTFND" USING WK-C-TFND-RECORD.                             
014700*                                                                         
014800     IF      WK-C-TFND-OKAY                                               
014900             ADD     1                TO WK-C-CT-POSTED                   
015000             ADD     WK-C-TFND-AMOUNT TO WK-C-CT-AMOUNT                   
015100     ELSE                                                                 
015200             DISPLAY "WLFUND - REJECTED " FI-USER-ID                      
015300                     " REASON " WK-C-TFND-ERROR-CD                        
015400             ADD     1                TO WK-C-CT-REJECTED.                
015500*                                                                         
015600     PERFORM B010-READ-FUND-INPUT                                         
015700        THRU B010-READ-FUND-INPUT-EX.                                     
015800*                                                                         
015900 B000-PROCESS-FUNDING-EX.                                                 
016000     EXIT.                                                                
016100*                                                                         
016200*---------------------------------------------------------------*         
016300 B010-READ-FUND-INPUT.                                                    
016400*---------------------------------------------------------------*         
016500     READ    WALFUND-FILE.                                                
016600     IF      WK-C-FI-END-OF-FILE                                          
016700             SET     WK-C-EOF        TO TRUE                              
016800     ELSE                                                                 
016900     IF      NOT WK-C-FI-SUCCESSFUL                                       
017000             DISPLAY "WLFUND - READ ERROR - WALFUND-FILE"                 
017100             DISPLAY "FILE STATUS IS " WK-C-FI-FILE-STATUS                
017200             GO TO Y900-ABNORMAL-TERMINATION.                             
017300*                                                                         
017400 B010-READ-FUND-INPUT-EX.                                                 
017500     EXIT.                                                                
017600*                                                                         
017700*---------------------------------------------------------------*         
017800 Z080-PRINT-CONTROL-TOTALS.                                               
017900*---------------------------------------------------------------*         
018000     MOVE    SPACES              TO    WK-C-RUNRPT-LINE.                  
018100     MOVE    "WLFUND RUN SUMMARY - TASKER FUND"                           
018200                                  TO    WK-C-RUNRPT-LINE.                 
018300     WRITE   WK-C-RUNRPT-LINE.                                            
018400*                                                                         
018500     MOVE    SPACES              TO    WK-C-REPORT-LINE.                  
018600     MOVE    "RECORDS POSTED"    TO    WK-C-RL-LABEL.                     
018700     MOVE    WK-C-CT-POSTED      TO    WK-C-RL-VALUE.                     
018800     WRITE   WK-C-RUNRPT-LINE    FROM  WK-C-REPORT-LINE.                  
018900*                                                                         
019000     MOVE    SPACES              TO    WK-C-REPORT-LINE.                  
019100     MOVE    "RECORDS REJECTED"  TO    WK-C-RL-LABEL.                     
019200     MOVE    WK-C-CT-REJECTED    TO    WK-C-RL-VALUE.                     
019300     WRITE   WK-C-RUNRPT-LINE    FROM  WK-C-REPORT-LINE.                  
019400*                                                                         
019500     MOVE    SPACES              TO    WK-C-REPORT-LINE.                  
019600     MOVE    "TOTAL AMOUNT POSTED" TO  WK-C-RL-LABEL.                     
019700     MOVE    WK-C-CT-AMOUNT      TO    WK-C-RL-VALUE.                     
019800     WRITE   WK-C-RUNRPT-LINE    FROM  WK-C-REPORT-LINE.                  
019900*                                                                         
020000 Z080-PRINT-CONTROL-TOTALS-EX.                                            
020100     EXIT.                                                                
020200*                                                                         
020300 Y900-ABNORMAL-TERMINATION.                                               
020400     PERFORM Z000-END-PROGRAM-ROUTINE                                     
020500        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
020600     STOP RUN.                                                            
020700*                                                                         
020800*---------------------------------------------------------------*         
020900 Z000-END-PROGRAM-ROUTINE.                                                
021000*---------------------------------------------------------------*         
021100     CLOSE   WALFUND-FILE  RUNRPT-FILE.                                   
021200*                                                                         
021300 Z999-END-PROGRAM-ROUTINE-EX.                                             
021400     EXIT.                                                                
021500*                                                                         
021600****************************************************************          
021700************** END OF PROGRAM SOURCE -  WLFUND *****************          
021800****************************************************************          

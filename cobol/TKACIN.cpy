000100*****************************************************************         
000200*TKACIN - ACCEPT-TASK TRANSACTION INPUT RECORD.                           
000300*  ONE RECORD PER TASK ACCEPTANCE. READ BY TSKACC FROM TSKACPT-           
000400*  FILE.                                                                  
000500*-----------------------------------------------------------------        
000600*HISTORY OF MODIFICATION:                                                 
000700*-----------------------------------------------------------------        
000800*HIV001 08/03/1991 RTAN   - HIVE R1 - INITIAL VERSION.                    
000900*-----------------------------------------------------------------        
001000    05  AI-TASK-ID                 PIC X(36).                             
001100    05  AI-DOER-ID                 PIC X(36).                             
001200    05  FILLER                     PIC X(08).                             

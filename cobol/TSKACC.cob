000100****************************************************************          
000200*IDENTIFICATION DIVISION.                                                 
000300****************************************************************          
000400 PROGRAM-ID.     TSKACC.                                                  
000500 AUTHOR.         R TAN.                                                   
000600 INSTALLATION.   HIVE GIG MARKETPLACE - BATCH.                            
000700 DATE-WRITTEN.   09 MAR 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       COMPANY CONFIDENTIAL.                                    
001000*                                                                         
001100*DESCRIPTION :  BATCH DRIVER FOR THE TASK ACCEPTANCE RUN.                 
001200*               READS THE TASK-ACCEPT TRANSACTION FILE, LOOKS             
001300*               UP THE TASK MASTER, REJECTS IF THE TASK IS NOT            
001400*               FOUND OR IS NOT IN NEW STATUS, OTHERWISE                  
001500*               ASSIGNS THE ACCEPTING DOER AND SETS THE TASK              
001600*               TO ONGOING.  PRINTS A CONTROL TOTAL FOOTER AT             
001700*               END OF RUN.                                               
001800*                                                                         
001900*----------------------------------------------------------------*        
002000* HISTORY OF MODIFICATION:                                                
002100*----------------------------------------------------------------*        
002200* HIV012 09/03/1991 RTAN   - HIVE R1 - INITIAL VERSION.                   
002300*----------------------------------------------------------------*        
002400* HIV046 03/02/2016 TWLIM   - HIVE R4 - E-REQUEST 6620, ADD               
002500*                    Z080 CONTROL TOTAL FOOTER SO OPERATIONS HAS          
002600*                    A RUN SUMMARY TO BALANCE AGAINST.                    
002700*----------------------------------------------------------------*        
002800 EJECT                                                                    
002900****************************                                              
003000 ENVIRONMENT DIVISION.                                                    
003100****************************                                              
003200 CONFIGURATION SECTION.                                                   
003300 SOURCE-COMPUTER.  IBM-AS400.                                             
003400 OBJECT-COMPUTER.  IBM-AS400.                                             
003500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                          
003600                   C01 IS TOP-OF-FORM                                     
003700                   UPSI-0 ON STATUS IS WK-C-RERUN-SW.                     
003800*                                                                         
003900 INPUT-OUTPUT SECTION.                                                    
004000 FILE-CONTROL.                                                            
004100     SELECT TSKACPT-FILE ASSIGN TO TSKACPT                                
004200            ORGANIZATION      IS SEQUENTIAL                               
004300            FILE STATUS       IS WK-C-AI-FILE-STATUS.                     
004400     SELECT TASK-FILE ASSIGN TO DATABASE-TASK                             
004500            ORGANIZATION      IS INDEXED                                  
004600            ACCESS MODE       IS RANDOM                                   
004700            RECORD KEY        IS TSK-TASK-ID                              
004800            FILE STATUS       IS WK-C-TK-FILE-STATUS.                     
004900     SELECT RUNRPT-FILE ASSIGN TO RUNRPT                                  
005000            ORGANIZATION      IS SEQUENTIAL                               
005100            FILE STATUS       IS WK-C-RP-FILE-STATUS.                     
005200 EJECT                                                                    
005300****************                                                          
005400 DATA DIVISION.                                                           
005500****************                                                          
005600 FILE SECTION.                                                            
005700****************                                                          
005800 FD  TSKACPT-FILE                                                         
005900     LABEL RECORDS ARE OMITTED                                            
006000     DATA RECORD IS WK-C-TSKACPT.                                         
006100 01  WK-C-TSKACPT.                                                        
006200     COPY TKACIN.                                                         
006300 01  WK-C-TSKACPT-DUMP REDEFINES WK-C-TSKACPT                             
006400                                     PIC X(80).                           
006500*                                                                         
006600 FD  TASK-FILE                                                            
006700     LABEL RECORDS ARE OMITTED                                            
006800     DATA RECORD IS WK-C-TASK.                                            
006900 01  WK-C-TASK.                                                           
007000     COPY DDS-ALL-FORMATS OF TASK.                                        
007100 01  WK-C-TASK-1.                                                         
007200     COPY TASK.                                                           
007300*                                                                         
007400 FD  RUNRPT-FILE                                                          
007500     LABEL RECORDS ARE OMITTED                                            
007600     DATA RECORD IS WK-C-RUNRPT-LINE.                                     
007700 01  WK-C-RUNRPT-LINE.                                                    
007750     05  WK-C-RUNRPT-TEXT           PIC X(79).                            
007770     05  FILLER                     PIC X(01).                            
007800*                                                                         
007900 WORKING-STORAGE SECTION.                                                 
008000*************************                                                 
008100 01  FILLER                          PIC X(24)        VALUE               
008200     "** PROGRAM TSKACC    **".                                           
008300*                                                                         
008400* ------------------ PROGRAM WORKING STORAGE -------------------*         
008500 01    WK-C-COMMON.                                                       
008600     COPY ASCMWS.                                                         
008700*                                                                         
008800 01  WK-C-AI-FILE-STATUS             PIC XX.                              
008900     88  WK-C-AI-SUCCESSFUL                 VALUE "00".                   
009000     88  WK-C-AI-END-OF-FILE                VALUE "10".                   
009100*                                                                         
009200 01  WK-C-TK-FILE-STATUS             PIC XX.                              
009300     88  WK-C-TK-SUCCESSFUL                 VALUE "00".                   
009400*                                                                         
009500 01  WK-C-RP-FILE-STATUS             PIC XX.                              
009600     88  WK-C-RP-SUCCESSFUL                 VALUE "00".                   
009700*                                                                         
009800 01  WK-C-SWITCHES.                                                       
009900     05  WK-C-EOF-SW                 PIC X            VALUE "N".          
010000         88  WK-C-EOF                        VALUE "Y".                   
010100     05  WK-C-RERUN-SW                PIC X            VALUE "N".         
010200     05  WK-C-TASK-FOUND-SW           PIC X            VALUE "N".         
010300         88  WK-C-TASK-FOUND                 VALUE "Y".                   
010400     05  WK-C-TASK-AVAIL-SW           PIC X            VALUE "N".         
010500         88  WK-C-TASK-AVAIL                  VALUE "Y".                  
010600*                                                                         
010700 01  WK-C-CONTROL-TOTALS.                                                 
010800     05  WK-C-CT-POSTED               PIC S9(07) COMP  VALUE 0.           
010900     05  WK-C-CT-REJECTED             PIC S9(07) COMP  VALUE 0.           
010930     05  FILLER                       PIC X(02).                          
011000 01  WK-C-CONTROL-TOTALS-X REDEFINES WK-C-CONTROL-TOTALS                  
011100                                     PIC X(10).                           
011200*                                                                         
011300 01  WK-C-REPORT-LINE.                                                    
011400     05  WK-C-RL-LABEL                PIC X(30).                          
011500     05  WK-C-RL-VALUE                PIC ZZZ,ZZZ,ZZ9.99-.                
011600     05  FILLER                       PIC X(38).                          
011700 01  WK-C-REPORT-LINE-X REDEFINES WK-C-REPORT-LINE                        
011800                                     PIC X(83).                           
011900*                                                                         
012000 EJECT                                                                    
012100 PROCEDURE DIVISION.                                                      
012200****************************                                              
012300 MAIN-MODULE.                                                             
012400     PERFORM A000-INITIALIZE                                              
012500        THRU A000-INITIALIZE-EX.                                          
012600     PERFORM B000-PROCESS-ACCEPTANCES                                     
012700        THRU B000-PROCESS-ACCEPTANCES-EX                                  
012800        UNTIL WK-C-EOF.                                                   
012900     PERFORM Z080-PRINT-CONTROL-TOTALS                                    
013000        THRU Z080-PRINT-CONTROL-TOTALS-EX.                                
013100     PERFORM Z000-END-PROGRAM-ROUTINE                                     
013200        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
013300     STOP RUN.                                                            
013400*                                                                         
013500*---------------------------------------------------------------*         
013600 A000-INITIALIZE.                                                         
013700*---------------------------------------------------------------*         
013800     OPEN    INPUT  TSKACPT-FILE.                                         
013900     IF      NOT WK-C-AI-SUCCESSFUL                                       
014000             DISPLAY "TSKACC - OPEN FILE ERROR - TSKACPT-FILE"            
014100             DISPLAY "FILE STATUS IS " WK-C-AI-FILE-STATUS                
014200             GO TO Y900-ABNORMAL-TERMINATION.                             
014300*                                                                         
014400     OPEN    I-O    TASK-FILE.                                            
014500     IF      NOT WK-C-TK-SUCCESSFUL                                       
014600             DISPLAY "TSKACC - OPEN FILE ERROR - TASK-FILE"               
014700             DISPLAY "FILE STATUS IS " WK-C-TK-FILE-STATUS                
014800             GO TO Y900-ABNORMAL-TERMINATION.                             
014900*                                                                         
015000     OPEN    OUTPUT RUNRPT-FILE.                                          
015100     IF      NOT WK-C-RP-SUCCESSFUL                                       
015200             DISPLAY "TSKACC - OPEN FILE ERROR - RUNRPT-FILE"             
015300             DISPLAY "FILE STATUS IS " WK-C-RP-FILE-STATUS                
015400             GO TO Y900-ABNORMAL-TERMINATION.                             
015500*                                                                         
015600     PERFORM B010-READ-ACCEPT-INPUT                                       
015700        THRU B010-READ-ACCEPT-INPUT-EX.                                   
015800*                                                                         
015900 A000-INITIALIZE-EX.                                                      
016000     EXIT.                                                                
016100*                                                                         
016200*---------------------------------------------------------------*         
016300 B000-PROCESS-ACCEPTANCES.                                                
016400*---------------------------------------------------------------*         
016500     SET     WK-C-TASK-FOUND          TO FALSE.                           
016600     SET     WK-C-TASK-AVAIL          TO FALSE.                           
016700     MOVE    AI-TASK-ID          TO    TSK-TASK-ID.                       
016800     READ    TASK-FILE.                                                   
016900     IF      WK-C-TK-SUCCESSFUL                                           
017000             SET     WK-C-TASK-FOUND TO TRUE                              
017100             IF      TSK-STATUS-NEW                                       
017200                     SET     WK-C-TASK-AVAIL TO TRUE                      
017300             END-IF                                                       
017400     END-IF.                                                              
017500*                                                                         
017600     IF      NOT WK-C-TASK-FOUND                                          
017700             DISPLAY "TSKACC - REJECTED " AI-TASK-ID                      
017800                     " REASON TASK-NOT-FOUND"                             
017900             ADD     1                TO WK-C-CT-REJECTED                 
018000     ELSE                                                                 
018100     IF      NOT WK-C-TASK-AVAIL                                          
018200             DISPLAY "TSKACC - REJECTED " AI-TASK-ID                      
018300                     " REASON TASK-NOT-AVAILABLE"                         
018400             ADD     1                TO WK-C-CT-REJECTED                 
018500     ELSE                                                                 
018600             PERFORM B020-ACCEPT-TASK                                     
018700                THRU B020-ACCEPT-TASK-EX.                                 
018800*                                                                         
018900     PERFORM B010-READ-ACCEPT-INPUT                                       
019000        THRU B010-READ-ACCEPT-INPUT-EX.                                   
019100*                                                                         
019200 B000-PROCESS-ACCEPTANCES-EX.                                             
019300     EXIT.                                                                
019400*                                                                         
019500*---------------------------------------------------------------*         
019600 B010-READ-ACCEPT-INPUT.                                                  
019700*---------------------------------------------------------------*         
019800     READ    TSKACPT-FILE.                                                
019900     IF      WK-C-AI-END-OF-FILE                                          
020000             SET     WK-C-EOF        TO TRUE                              
020100     ELSE                                                                 
020200     IF      NOT WK-C-AI-SUCCESSFUL                                       
020300             DISPLAY "TSKACC - READ ERROR - TSKACPT-FILE"                 
020400             DISPLAY "FILE STATUS IS " WK-C-AI-FILE-STATUS                
020500             GO TO Y900-ABNORMAL-TERMINATION.                             
020600*                                                                         
020700 B010-READ-ACCEPT-INPUT-EX.                                               
020800     EXIT.                                                                
020900*                                                                         
021000*---------------------------------------------------------------*         
021100 B020-ACCEPT-TASK.                                                        
021200*---------------------------------------------------------------*         
021300     MOVE    AI-DOER-ID          TO    TSK-DOER-ID.                       
021400     SET     TSK-STATUS-ONGOING  TO    TRUE.                              
021500     REWRITE WK-C-TASK-1.                                                 
021600     IF      NOT WK-C-TK-SUCCESSFUL                                       
021700             DISPLAY "TSKACC - REWRITE ERROR - TASK-FILE"                 
021800             DISPLAY "FILE STATUS IS " WK-C-TK-FILE-STATUS                
021900             GO TO Y900-ABNORMAL-TERMINATION.                             
022000     ADD     1                    TO    WK-C-CT-POSTED.                   
022100*                                                                         
022200 B020-ACCEPT-TASK-EX.                                                     
022300     EXIT.                                                                
022400*                                                                         
022500*---------------------------------------------------------------*         
022600 Z080-PRINT-CONTROL-TOTALS.                                               
022700*---------------------------------------------------------------*         
022800     MOVE    SPACES              TO    WK-C-RUNRPT-LINE.                  
022900     MOVE    "TSKACC RUN SUMMARY - TASK ACCEPTANCE"                       
023000                                  TO    WK-C-RUNRPT-LINE.                 
023100     WRITE   WK-C-RUNRPT-LINE.                                            
023200*                                                                         
023300     MOVE    SPACES              TO    WK-C-REPORT-LINE.                  
023400     MOVE    "RECORDS POSTED"    TO    WK-C-RL-LABEL.                     
023500     MOVE    WK-C-CT-POSTED      TO    WK-C-RL-VALUE.                     
023600     WRITE   WK-C-RUNRPT-LINE    FROM  WK-C-REPORT-LINE.                  
023700*                                                                         
023800     MOVE    SPACES              TO    WK-C-REPORT-LINE.                  
023900     MOVE    "RECORDS REJECTED"  TO    WK-C-RL-LABEL.                     
024000     MOVE    WK-C-CT-REJECTED    TO    WK-C-RL-VALUE.                     
024100     WRITE   WK-C-RUNRPT-LINE    FROM  WK-C-REPORT-LINE.                  
024200*                                                                         
024300 Z080-PRINT-CONTROL-TOTALS-EX.                                            
024400     EXIT.                                                                
024500*                                                                         
024600 Y900-ABNORMAL-TERMINATION.                                               
024700     PERFORM Z000-END-PROGRAM-ROUTINE                                     
024800        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
024900     STOP RUN.                                                            
025000*                                                                         
025100*---------------------------------------------------------------*         
025200 Z000-END-PROGRAM-ROUTINE.                                                
025300*---------------------------------------------------------------*         
025400     CLOSE   TSKACPT-FILE  TASK-FILE  RUNRPT-FILE.                        
025500*                                                                         
025600 Z999-END-PROGRAM-ROUTINE-EX.                                             
025700     EXIT.                                                                
025800*                                                                         
025900****************************************************************          
026000************** END OF PROGRAM SOURCE -  TSKACC *****************          
026100****************************************************************          

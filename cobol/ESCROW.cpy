000100*****************************************************************         
000200*ESCROW - ESCROW WALLET MASTER RECORD.                                    
000300*  I-O FORMAT:  ESCROWR  FROM FILE ESCROW  OF LIBRARY HIVELIB             
000400*  ONE RECORD PER TASK THAT HAS FUNDS HELD IN ESCROW. KEYED BY            
000500*  ESC-TASK-ID (EXTERNALLY-DESCRIBED-KEY ON THE PHYSICAL FILE).           
000600*-----------------------------------------------------------------        
000700*HISTORY OF MODIFICATION:                                                 
000800*-----------------------------------------------------------------        
000900*HIV001 08/03/1991 RTAN   - HIVE R1 - INITIAL VERSION.                    
001000*-----------------------------------------------------------------        
001100    05  ESC-TASK-ID                PIC X(36).                             
001200*                                UUID OF THE TASK THE ESCROW BELON        
001300*                                TO                                       
001400    05  ESC-AMOUNT                 PIC S9(09)V99 COMP-3.                  
001500*                                AMOUNT CURRENTLY HELD IN ESCROW          
001600    05  FILLER                     PIC X(30).                             

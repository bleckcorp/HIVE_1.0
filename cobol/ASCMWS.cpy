000100*****************************************************************         
000200*ASCMWS - COMMON FILE STATUS WORK AREA.                                   
000300*  SHARED WORKING-STORAGE COPYBOOK, COPY'D BY EVERY PROGRAM IN            
000400*  THE HIVE WALLET/TASK BATCH SUITE UNDER 01 WK-C-COMMON.                 
000500*  HOLDS THE FILE STATUS FIELD TESTED AFTER EVERY OPEN, READ,             
000600*  WRITE, REWRITE AND CLOSE.                                              
000700*-----------------------------------------------------------------        
000800*HISTORY OF MODIFICATION:                                                 
000900*-----------------------------------------------------------------        
001000*HIV001 08/03/1991 RTAN   - HIVE R1 - INITIAL VERSION.                    
001100*-----------------------------------------------------------------        
001200    05  WK-C-FILE-STATUS           PIC XX.                                
001300        88  WK-C-SUCCESSFUL                VALUE "00".                    
001400        88  WK-C-DUPLICATE-KEY             VALUE "22".                    
001500        88  WK-C-RECORD-NOT-FOUND          VALUE "23".                    
001600        88  WK-C-END-OF-FILE                VALUE "10".                   

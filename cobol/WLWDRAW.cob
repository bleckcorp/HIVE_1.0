000100****************************************************************          
000200*IDENTIFICATION DIVISION.                                                 
000300****************************************************************          
000400 PROGRAM-ID.     WLWDRAW.                                                 
000500 AUTHOR.         R TAN.                                                   
000600 INSTALLATION.   HIVE GIG MARKETPLACE - BATCH.                            
000700 DATE-WRITTEN.   08 MAR 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       COMPANY CONFIDENTIAL.                                    
001000*                                                                         
001100*DESCRIPTION :  BATCH DRIVER FOR THE PLAIN WALLET WITHDRAW RUN.           
001200*               READS THE WITHDRAW TRANSACTION FILE AND CALLS             
001300*               WLTWDR (TXN-TYPE = WITHDRAW) TO POST EACH                 
001400*               RECORD.  WLTWDR REJECTS ANY USER WITH NO WALLET           
001500*               OR AN INSUFFICIENT BALANCE.  PRINTS A CONTROL             
001600*               TOTAL FOOTER AT END OF RUN.                               
001700*                                                                         
001800*----------------------------------------------------------------*        
001900* HISTORY OF MODIFICATION:                                                
002000*----------------------------------------------------------------*        
002100* HIV006 08/03/1991 RTAN   - HIVE R1 - INITIAL VERSION.                   
002200*----------------------------------------------------------------*        
002300* HIV040 03/02/2016 TWLIM   - HIVE R4 - E-REQUEST 6620, ADD               
002400*                    Z080 CONTROL TOTAL FOOTER SO OPERATIONS HAS          
002500*                    A RUN SUMMARY TO BALANCE AGAINST.                    
002600*----------------------------------------------------------------*        
002700 EJECT                                                                    
002800****************************                                              
002900 ENVIRONMENT DIVISION.                                                    
003000****************************                                              
003100 CONFIGURATION SECTION.                                                   
003200 SOURCE-COMPUTER.  IBM-AS400.                                             
003300 OBJECT-COMPUTER.  IBM-AS400.                                             
003400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                          
003500                   C01 IS TOP-OF-FORM                                     
003600                   UPSI-0 ON STATUS IS WK-C-RERUN-SW.                     
003700*                                                                         
003800 INPUT-OUTPUT SECTION.                                                    
003900 FILE-CONTROL.                                                            
004000     SELECT WALWDRW-FILE ASSIGN TO WALWDRW                                
004100            ORGANIZATION      IS SEQUENTIAL                               
004200            FILE STATUS       IS WK-C-DI-FILE-STATUS.                     
004300     SELECT RUNRPT-FILE ASSIGN TO RUNRPT                                  
004400            ORGANIZATION      IS SEQUENTIAL                               
004500            FILE STATUS       IS WK-C-RP-FILE-STATUS.                     
004600 EJECT                                                                    
004700****************                                                          
004800 DATA DIVISION.                                                           
004900****************                                                          
005000 FILE SECTION.                                                            
005100****************                                                          
005200 FD  WALWDRW-FILE                                                         
005300     LABEL RECORDS ARE OMITTED                                            
005400     DATA RECORD IS WK-C-WALWDRW.                                         
005500 01  WK-C-WALWDRW.                                                        
005600     COPY WLWDIN.                                                         
005700 01  WK-C-WALWDRW-DUMP REDEFINES WK-C-WALWDRW                             
005800                                     PIC X(70).                           
005900*                                                                         
006000 FD  RUNRPT-FILE                                                          
006100     LABEL RECORDS ARE OMITTED                                            
006200     DATA RECORD IS WK-C-RUNRPT-LINE.                                     
006300 01  WK-C-RUNRPT-LINE.                                                    
006350     05  WK-C-RUNRPT-TEXT           PIC X(79).                            
006370     05  FILLER                     PIC X(01).                            
006400*                                                                         
006500 WORKING-STORAGE SECTION.                                                 
006600*************************                                                 
006700 01  FILLER                          PIC X(24)        VALUE               
006800     "** PROGRAM WLWDRAW   **".                                           
006900*                                                                         
007000* ------------------ PROGRAM WORKING STORAGE -------------------*         
007100 01    WK-C-COMMON.                                                       
007200     COPY ASCMWS.                                                         
007300*                                                                         
007400 01  WK-C-DI-FILE-STATUS             PIC XX.                              
007500     88  WK-C-DI-SUCCESSFUL                 VALUE "00".                   
007600     88  WK-C-DI-END-OF-FILE                VALUE "10".                   
007700*                                                                         
007800 01  WK-C-RP-FILE-STATUS             PIC XX.                              
007900     88  WK-C-RP-SUCCESSFUL                 VALUE "00".                   
008000*                                                                         
008100 01  WK-C-SWITCHES.                                                       
008200     05  WK-C-EOF-SW                 PIC X            VALUE "N".          
008300         88  WK-C-EOF                        VALUE "Y".                   
008400     05  WK-C-RERUN-SW                PIC X            VALUE "N".         
008500*                                                                         
008600 01  WK-C-CONTROL-TOTALS.                                                 
008700     05  WK-C-CT-POSTED               PIC S9(07) COMP  VALUE 0.           
008800     05  WK-C-CT-REJECTED             PIC S9(07) COMP  VALUE 0.           
008900     05  WK-C-CT-AMOUNT               PIC S9(09)V99 COMP-3                
009000                                       VALUE 0.                           
009030     05  FILLER                       PIC X(02).                          
009100 01  WK-C-CONTROL-TOTALS-X REDEFINES WK-C-CONTROL-TOTALS                  
009200                                     PIC X(16).                           
009300*                                                                         
009400 01  WK-C-REPORT-LINE.                                                    
009500     05  WK-C-RL-LABEL                PIC X(30).                          
009600     05  WK-C-RL-VALUE                PIC ZZZ,ZZZ,ZZ9.99-.                
009700     05  FILLER                       PIC X(38).                          
009800 01  WK-C-REPORT-LINE-X REDEFINES WK-C-REPORT-LINE                        
009900                                     PIC X(83).                           
010000*                                                                         
010100 COPY TWDR.                                                               
010200 EJECT                                                                    
010300 PROCEDURE DIVISION.                                                      
010400****************************                                              
010500 MAIN-MODULE.                                                             
010600     PERFORM A000-INITIALIZE                                              
010700        THRU A000-INITIALIZE-EX.                                          
010800     PERFORM B000-PROCESS-WITHDRAWALS                                     
010900        THRU B000-PROCESS-WITHDRAWALS-EX                                  
011000        UNTIL WK-C-EOF.                                                   
011100     PERFORM Z080-PRINT-CONTROL-TOTALS                                    
011200        THRU Z080-PRINT-CONTROL-TOTALS-EX.                                
011300     PERFORM Z000-END-PROGRAM-ROUTINE                                     
011400        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
011500     STOP RUN.                                                            
011600*                                                                         
011700*---------------------------------------------------------------*         
011800 A000-INITIALIZE.                                                         
011900*---------------------------------------------------------------*         
012000     OPEN    INPUT  WALWDRW-FILE.                                         
012100     IF      NOT WK-C-DI-SUCCESSFUL                                       
012200             DISPLAY "WLWDRAW - OPEN FILE ERROR - WALWDRW-FILE"           
012300             DISPLAY "FILE STATUS IS " WK-C-DI-FILE-STATUS                
012400             GO TO Y900-ABNORMAL-TERMINATION.                             
012500*                                                                         
012600     OPEN    OUTPUT RUNRPT-FILE.                                          
012700     IF      NOT WK-C-RP-SUCCESSFUL                                       
012800             DISPLAY "WLWDRAW - OPEN FILE ERROR - RUNRPT-FILE"            
012900             DISPLAY "FILE STATUS IS " WK-C-RP-FILE-STATUS                
013000             GO TO Y900-ABNORMAL-TERMINATION.                             
013100*                                                                         
013200     PERFORM B010-READ-WITHDRAW-INPUT                                     
013300        THRU B010-READ-WITHDRAW-INPUT-EX.                                 
013400*                                                                         
013500 A000-INITIALIZE-EX.                                                      
013600     EXIT.                                                                
013700*                                                                         
013800*---------------------------------------------------------------*         
013900 B000-PROCESS-WITHDRAWALS.                                                
014000*---------------------------------------------------------------*         
014100     MOVE    DI-USER-ID          TO    WK-C-TWDR-USER-ID.                 
014200     MOVE    DI-DEBIT-AMOUNT     TO    WK-C-TWDR-AMOUNT.                  
014300     MOVE    "WITHDRAW"          TO    WK-C-TWDR-TYPE.                    
014400*                                                                         
014500     CALL    "WLTWDR" USING WK-C-TWDR-RECORD.                             
014600*                                                                         
014700     IF      WK-C-TWDR-OKAY                                               
014800             ADD     1                TO WK-C-CT-POSTED                   
014900             ADD     WK-C-TWDR-AMOUNT TO WK-C-CT-AMOUNT                   
015000     ELSE                                                                 
015100             DISPLAY "WLWDRAW - REJECTED " DI-USER-ID                     
015200                     " REASON " WK-C-TWDR-ERROR-CD                        
015300             ADD     1                TO WK-C-CT-REJECTED.                
015400*                                                                         
015500     PERFORM B010-READ-WITHDRAW-INPUT                                     
015600        THRU B010-READ-WITHDRAW-INPUT-EX.                                 
015700*                                                                         
015800 B000-PROCESS-WITHDRAWALS-EX.                                             
015900     EXIT.                                                                
016000*                                                                         
016100*---------------------------------------------------------------*         
016200 B010-READ-WITHDRAW-INPUT.                                                
016300*---------------------------------------------------------------*         
016400     READ    WALWDRW-FILE.                                                
016500     IF      WK-C-DI-END-OF-FILE                                          
016600             SET     WK-C-EOF        TO TRUE                              
016700     ELSE                                                                 
016800     IF      NOT WK-C-DI-SUCCESSFUL                                       
016900             DISPLAY "WLWDRAW - READ ERROR - WALWDRW-FILE"                
017000             DISPLAY "FILE STATUS IS " WK-C-DI-FILE-STATUS                
017100             GO TO Y900-ABNORMAL-TERMINATION.                             
017200*                                                                         
017300 B010-READ-WITHDRAW-INPUT-EX.                                             
017400     EXIT.                                                                
017500*                                                                         
017600*---------------------------------------------------------------*         
017700 Z080-PRINT-CONTROL-TOTALS.                                               
017800*---------------------------------------------------------------*         
017900     MOVE    SPACES              TO    WK-C-RUNRPT-LINE.                  
018000     MOVE    "WLWDRAW RUN SUMMARY - WALLET WITHDRAW"                      
018100                                  TO    WK-C-RUNRPT-LINE.                 
018200     WRITE   WK-C-RUNRPT-LINE.                                            
018300*                                                                         
018400     MOVE    SPACES              TO    WK-C-REPORT-LINE.                  
018500     MOVE    "RECORDS POSTED"    TO    WK-C-RL-LABEL.                     
018600     MOVE    WK-C-CT-POSTED      TO    WK-C-RL-VALUE.                     
018700     WRITE   WK-C-RUNRPT-LINE    FROM  WK-C-REPORT-LINE.                  
018800*                                                                         
018900     MOVE    SPACES              TO    WK-C-REPORT-LINE.                  
019000     MOVE    "RECORDS REJECTED"  TO    WK-C-RL-LABEL.                     
019100     MOVE    WK-C-CT-REJECTED    TO    WK-C-RL-VALUE.                     
019200     WRITE   WK-C-RUNRPT-LINE    FROM  WK-C-REPORT-LINE.                  
019300*                                                                         
019400     MOVE    SPACES              TO    WK-C-REPORT-LINE.                  
019500     MOVE    "TOTAL AMOUNT POSTED" TO  WK-C-RL-LABEL.                     
019600     MOVE    WK-C-CT-AMOUNT      TO    WK-C-RL-VALUE.                     
019700     WRITE   WK-C-RUNRPT-LINE    FROM  WK-C-REPORT-LINE.                  
019800*                                                                         
019900 Z080-PRINT-CONTROL-TOTALS-EX.                                            
020000     EXIT.                                                                
020100*                                                                         
020200 Y900-ABNORMAL-TERMINATION.                                               
020300     PERFORM Z000-END-PROGRAM-ROUTINE                                     
020400        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
020500     STOP RUN.                                                            
020600*                                                                         
020700*---------------------------------------------------------------*         
020800 Z000-END-PROGRAM-ROUTINE.                                                
020900*---------------------------------------------------------------*         
021000     CLOSE   WALWDRW-FILE  RUNRPT-FILE.                                   
021100*                                                                         
021200 Z999-END-PROGRAM-ROUTINE-EX.                                             
021300     EXIT.                                                                
021400*                                                                         
021500****************************************************************          
021600************** END OF PROGRAM SOURCE -  WLWDRAW ****************          
021700****************************************************************          

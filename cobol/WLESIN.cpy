000100*****************************************************************         
000200*WLESIN - ESCROW-REFUND TRANSACTION INPUT RECORD.                         
000300*  ONE RECORD PER TASK WHOSE ESCROW IS TO BE RELEASED BACK TO THE         
000400*  TASKER. READ BY WLESCRF FROM WALESRF-FILE.                             
000500*-----------------------------------------------------------------        
000600*HISTORY OF MODIFICATION:                                                 
000700*-----------------------------------------------------------------        
000800*HIV001 08/03/1991 RTAN   - HIVE R1 - INITIAL VERSION.                    
000900*-----------------------------------------------------------------        
001000    05  EI-TASK-ID                 PIC X(36).                             
001100    05  FILLER                     PIC X(44).                             

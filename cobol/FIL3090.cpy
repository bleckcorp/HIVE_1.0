000100*****************************************************************         
000200*FIL3090 - COMMON CURRENT DATE/TIME WORK AREA.                            
000300*  SHARED WORKING-STORAGE COPYBOOK, COPY'D ALONGSIDE ASCMWS UNDER         
000400*  01 WK-C-COMMON. SUPPLIES THE RUN DATE/TIME STAMP THAT THE              
000500*  POSTING ROUTINES STAMP ONTO EVERY TRANSACTION-RECORD (TXN-DATE)        
000600*  IN "YYYY-MM-DD HH:MM" FORM.                                            
000700*-----------------------------------------------------------------        
000800*HISTORY OF MODIFICATION:                                                 
000900*-----------------------------------------------------------------        
001000*HIV001 08/03/1991 RTAN   - HIVE R1 - INITIAL VERSION.                    
001100*HIV017 19/09/1998 KSOH    - HIVE R2 - Y2K REMEDIATION, DATE              
001200*                   FIELD WIDENED TO 4-DIGIT WK-C-CDT-YYYY (ACCEPT        
001300*                   FROM DATE YYYYMMDD REPLACES ACCEPT FROM DATE).        
001400*-----------------------------------------------------------------        
001500    05  WK-C-CURRENT-DATE          PIC 9(08).                             
001600    05  WK-C-CURRENT-DATE-R REDEFINES WK-C-CURRENT-DATE.                  
001700        10  WK-C-CDT-YYYY          PIC 9(04).                             
001800        10  WK-C-CDT-MM            PIC 9(02).                             
001900        10  WK-C-CDT-DD            PIC 9(02).                             
002000    05  WK-C-CURRENT-TIME          PIC 9(08).                             
002100    05  WK-C-CURRENT-TIME-R REDEFINES WK-C-CURRENT-TIME.                  
002200        10  WK-C-CDT-HH            PIC 9(02).                             
002300        10  WK-C-CDT-MN            PIC 9(02).                             
002400        10  WK-C-CDT-SS            PIC 9(02).                             
002500        10  WK-C-CDT-SS100         PIC 9(02).                             
002600    05  WK-C-TXN-STAMP             PIC X(16).                             

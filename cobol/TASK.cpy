000100*****************************************************************         
000200*TASK - TASK MASTER RECORD.                                               
000300*  I-O FORMAT:  TASKR  FROM FILE TASK  OF LIBRARY HIVELIB                 
000400*  ONE RECORD PER GIG TASK. KEYED BY TSK-TASK-ID                          
000500*  (EXTERNALLY-DESCRIBED-KEY ON THE PHYSICAL FILE).                       
000600*-----------------------------------------------------------------        
000700*HISTORY OF MODIFICATION:                                                 
000800*-----------------------------------------------------------------        
000900*HIV001 08/03/1991 RTAN   - HIVE R1 - INITIAL VERSION.                    
000920*                   TSK-STATUS IS ONLY 8 BYTES WIDE, SO THE               
000940*                   9-CHARACTER "CANCELLED" LITERAL IS CARRIED            
000960*                   TRUNCATED AS "CANCELLE" - THE 88-LEVEL BELOW          
000980*                   MATCHES ON THAT 8-BYTE VALUE, NOT THE FULL WORD.      
001000*HIV009 30/04/2024 KSOH    - HIVE R1 - E-REQUEST 8801, ADD                
001100*                   TSK-DURATION-PARTS REDEFINES FOR THE DUE-DATE         
001200*                   CONTROL BREAK ON THE TASK ACTIVITY REPORT.            
001300*-----------------------------------------------------------------        
001400    05  TSK-TASK-ID                PIC X(36).                             
001500*                                UUID, PRIMARY KEY                        
001600    05  TSK-JOB-TYPE               PIC X(30).                             
001700*                                CATEGORY OF JOB                          
001800    05  TSK-DESCRIPTION            PIC X(200).                            
001900*                                FREE-TEXT DESCRIPTION                    
002000    05  TSK-ADDRESS                PIC X(100).                            
002100*                                PICKUP/TASK ADDRESS                      
002200    05  TSK-DELIVERY-ADDRESS       PIC X(100).                            
002300*                                DELIVERY ADDRESS                         
002400    05  TSK-DURATION               PIC X(19).                             
002500*                                ISO-8601 LOCALDATETIME                   
002600*                                "YYYY-MM-DDTHH:MM:SS"                    
002700    05  TSK-DURATION-PARTS REDEFINES TSK-DURATION.                        
002800        10  TSK-DUR-YYYY           PIC X(04).                             
002900        10  FILLER                 PIC X(01).                             
003000        10  TSK-DUR-MM             PIC X(02).                             
003100        10  FILLER                 PIC X(01).                             
003200        10  TSK-DUR-DD             PIC X(02).                             
003300        10  FILLER                 PIC X(01).                             
003400        10  TSK-DUR-HH             PIC X(02).                             
003500        10  FILLER                 PIC X(01).                             
003600        10  TSK-DUR-MN             PIC X(02).                             
003700        10  FILLER                 PIC X(01).                             
003800        10  TSK-DUR-SS             PIC X(02).                             
003900    05  TSK-BUDGET-RATE            PIC S9(09)V99 COMP-3.                  
004000*                                BUDGET OFFERED FOR THE TASK              
004100    05  TSK-ESTIMATED-TIME         PIC X(20).                             
004200*                                FREE-TEXT ESTIMATE                       
004300    05  TSK-TASKER-ID              PIC X(36).                             
004400*                                UUID OF THE TASKER WHO CREATED           
004500*                                THE TASK                                 
004600    05  TSK-DOER-ID                PIC X(36).                             
004700*                                UUID OF THE DOER ASSIGNED, BLANK         
004800*                                UNTIL ACCEPTED/ASSIGNED                  
004900    05  TSK-STATUS                 PIC X(08).                             
005000*                                NEW / ONGOING / COMPLETE /               
005100*                                CANCELLED                                
005200        88  TSK-STATUS-NEW                VALUE "NEW     ".               
005300        88  TSK-STATUS-ONGOING            VALUE "ONGOING ".               
005400        88  TSK-STATUS-COMPLETE           VALUE "COMPLETE".               
005500        88  TSK-STATUS-CANCELLED          VALUE "CANCELLE".               
005600*                                (TRUNCATED TO 8 BYTES TO FIT             
005700*                                TSK-STATUS - SEE HIV001 NOTE ABOVE.      
005800    05  FILLER                     PIC X(40).                             

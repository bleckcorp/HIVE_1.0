000100*****************************************************************         
000200*TFND - LINKAGE RECORD FOR CALLED ROUTINE WLTFND.                         
000300*  WLTFND IS THE COMMON WALLET CREDIT/ACCUMULATE POSTING ROUTINE,         
000400*  CALLED BY WLCRDOR (ROLE DOER, TYPE DEPOSIT), WLFUND (ROLE              
000500*  TASKER, TYPE PER INPUT) AND WLESCRF (ROLE TASKER, TYPE REFUND).        
000600*-----------------------------------------------------------------        
000700*HISTORY OF MODIFICATION:                                                 
000800*-----------------------------------------------------------------        
000900*HIV001 08/03/1991 RTAN   - HIVE R1 - INITIAL VERSION.                    
001000*-----------------------------------------------------------------        
001100*HIV050 22/05/2024 KSOH   - HIVE R6 - E-REQUEST 8814, CORRECTED           
001200*                  LEVEL NUMBER ON WK-C-TFND-RECORD (WAS COPIED           
001300*                  IN AT 05, MUST BE 01 - CALLER PASSES IT AS THE         
001400*                  WHOLE LINKAGE RECORD), ADDED THE ERROR-CODE            
001500*                  DUMP REDEFINES BELOW, AND PADDED THE RECORD            
001600*                  FOR FUTURE FIELDS.                                     
001700*-----------------------------------------------------------------        
001800    01  WK-C-TFND-RECORD.                                                 
001900        05  WK-C-TFND-INPUT.                                              
002000            10  WK-C-TFND-USER-ID     PIC X(36).                          
002100            10  WK-C-TFND-AMOUNT      PIC S9(09)V99 COMP-3.               
002200            10  WK-C-TFND-TYPE        PIC X(08).                          
002300            10  WK-C-TFND-ROLE-REQD   PIC X(06).                          
002400        05  WK-C-TFND-OUTPUT.                                             
002500            10  WK-C-TFND-ERROR-CD    PIC X(07).                          
002600                88  WK-C-TFND-OKAY          VALUE SPACES.                 
002700                88  WK-C-TFND-NO-WALLET     VALUE "NOWALLT".              
002800                88  WK-C-TFND-BAD-ROLE      VALUE "BADROLE".              
002900        05  FILLER                    PIC X(02).                          
003000    01  WK-C-TFND-RECORD-X REDEFINES WK-C-TFND-RECORD                     
003100                                     PIC X(65).                           

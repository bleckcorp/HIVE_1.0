000100****************************************************************          
000200*IDENTIFICATION DIVISION.                                                 
000300****************************************************************          
000400 PROGRAM-ID.     TSKCRT.                                                  
000500 AUTHOR.         R TAN.                                                   
000600 INSTALLATION.   HIVE GIG MARKETPLACE - BATCH.                            
000700 DATE-WRITTEN.   08 MAR 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       COMPANY CONFIDENTIAL.                                    
001000*                                                                         
001100*DESCRIPTION :  BATCH DRIVER FOR THE TASK CREATION RUN.                   
001200*               READS THE CREATE-TASK TRANSACTION FILE, ROLE-             
001300*               CHECKS THE CREATING USER AGAINST THE WALLET               
001400*               MASTER (MUST BE TASKER), AND WRITES A NEW TASK            
001500*               MASTER RECORD IN NEW STATUS WITH TSK-DOER-ID              
001600*               LEFT BLANK.  PRINTS A CONTROL TOTAL FOOTER AT             
001700*               END OF RUN.                                               
001800*                                                                         
001900*----------------------------------------------------------------*        
002000* HISTORY OF MODIFICATION:                                                
002100*----------------------------------------------------------------*        
002200* HIV010 08/03/1991 RTAN   - HIVE R1 - INITIAL VERSION.                   
002300*----------------------------------------------------------------*        
002400* HIV044 03/02/2016 TWLIM   - HIVE R4 - E-REQUEST 6620, ADD               
002500*                    Z080 CONTROL TOTAL FOOTER SO OPERATIONS HAS          
002600*                    A RUN SUMMARY TO BALANCE AGAINST.                    
002700*----------------------------------------------------------------*        
002800 EJECT                                                                    
002900****************************                                              
003000 ENVIRONMENT DIVISION.                                                    
003100****************************                                              
003200 CONFIGURATION SECTION.                                                   
003300 SOURCE-COMPUTER.  IBM-AS400.                                             
003400 OBJECT-COMPUTER.  IBM-AS400.                                             
003500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                          
003600                   C01 IS TOP-OF-FORM                                     
003700                   UPSI-0 ON STATUS IS WK-C-RERUN-SW.                     
003800*                                                                         
003900 INPUT-OUTPUT SECTION.                                                    
004000 FILE-CONTROL.                                                            
004100     SELECT TSKCREA-FILE ASSIGN TO TSKCREA                                
004200            ORGANIZATION      IS SEQUENTIAL                               
004300            FILE STATUS       IS WK-C-TI-FILE-STATUS.                     
004400     SELECT WALLET-FILE ASSIGN TO DATABASE-WALLET                         
004500            ORGANIZATION      IS INDEXED                                  
004600            ACCESS MODE       IS RANDOM                                   
004700            RECORD KEY        IS WAL-USER-ID                              
004800            FILE STATUS       IS WK-C-FILE-STATUS.                        
004900     SELECT TASK-FILE ASSIGN TO DATABASE-TASK                             
005000            ORGANIZATION      IS INDEXED                                  
005100            ACCESS MODE       IS RANDOM                                   
005200            RECORD KEY        IS TSK-TASK-ID                              
005300            FILE STATUS       IS WK-C-TK-FILE-STATUS.                     
005400     SELECT RUNRPT-FILE ASSIGN TO RUNRPT                                  
005500            ORGANIZATION      IS SEQUENTIAL                               
005600            FILE STATUS       IS WK-C-RP-FILE-STATUS.                     
005700 EJECT                                                                    
005800****************                                                          
005900 DATA DIVISION.                                                           
006000****************                                                          
006100 FILE SECTION.                                                            
006200****************                                                          
006300 FD  TSKCREA-FILE                                                         
006400     LABEL RECORDS ARE OMITTED                                            
006500     DATA RECORD IS WK-C-TSKCREA.                                         
006600 01  WK-C-TSKCREA.                                                        
006700     COPY TKCRIN.                                                         
006800 01  WK-C-TSKCREA-DUMP REDEFINES WK-C-TSKCREA                             
006900                                     PIC X(572).                          
007000*                                                                         
007100 FD  WALLET-FILE                                                          
007200     LABEL RECORDS ARE OMITTED                                            
007300     DATA RECORD IS WK-C-WALLET.                                          
007400 01  WK-C-WALLET.                                                         
007500     COPY DDS-ALL-FORMATS OF WALLET.                                      
007600 01  WK-C-WALLET-1.                                                       
007700     COPY WALLET.                                                         
007800*                                                                         
007900 FD  TASK-FILE                                                            
008000     LABEL RECORDS ARE OMITTED                                            
008100     DATA RECORD IS WK-C-TASK.                                            
008200 01  WK-C-TASK.                                                           
008300     COPY DDS-ALL-FORMATS OF TASK.                                        
008400 01  WK-C-TASK-1.                                                         
008500     COPY TASK.                                                           
008600*                                                                         
008700 FD  RUNRPT-FILE                                                          
008800     LABEL RECORDS ARE OMITTED                                            
008900     DATA RECORD IS WK-C-RUNRPT-LINE.                                     
009000 01  WK-C-RUNRPT-LINE.                                                    
009050     05  WK-C-RUNRPT-TEXT           PIC X(79).                            
009070     05  FILLER                     PIC X(01).                            
009100*                                                                         
009200 WORKING-STORAGE SECTION.                                                 
009300*************************                                                 
009400 01  FILLER                          PIC X(24)        VALUE               
009500     "** PROGRAM TSKCRT    **".                                           
009600*                                                                         
009700* ------------------ PROGRAM WORKING STORAGE -------------------*         
009800 01    WK-C-COMMON.                                                       
009900     COPY ASCMWS.                                                         
010000*                                                                         
010100 01  WK-C-TI-FILE-STATUS             PIC XX.                              
010200     88  WK-C-TI-SUCCESSFUL                 VALUE "00".                   
010300     88  WK-C-TI-END-OF-FILE                VALUE "10".                   
010400*                                                                         
010500 01  WK-C-TK-FILE-STATUS             PIC XX.                              
010600     88  WK-C-TK-SUCCESSFUL                 VALUE "00".                   
010700*                                                                         
010800 01  WK-C-RP-FILE-STATUS             PIC XX.                              
010900     88  WK-C-RP-SUCCESSFUL                 VALUE "00".                   
011000*                                                                         
011100 01  WK-C-SWITCHES.                                                       
011200     05  WK-C-EOF-SW                 PIC X            VALUE "N".          
011300         88  WK-C-EOF                        VALUE "Y".                   
011400     05  WK-C-RERUN-SW                PIC X            VALUE "N".         
011500     05  WK-C-ROLE-OK-SW              PIC X            VALUE "N".         
011600         88  WK-C-ROLE-OK                    VALUE "Y".                   
011700*                                                                         
011800 01  WK-C-CONTROL-TOTALS.                                                 
011900     05  WK-C-CT-POSTED               PIC S9(07) COMP  VALUE 0.           
012000     05  WK-C-CT-REJECTED             PIC S9(07) COMP  VALUE 0.           
012030     05  FILLER                       PIC X(02).                          
012100 01  WK-C-CONTROL-TOTALS-X REDEFINES WK-C-CONTROL-TOTALS                  
012200                                     PIC X(10).                           
012300*                                                                         
012400 01  WK-C-REPORT-LINE.                                                    
012500     05  WK-C-RL-LABEL                PIC X(30).                          
012600     05  WK-C-RL-VALUE                PIC ZZZ,ZZZ,ZZ9.99-.                
012700     05  FILLER                       PIC X(38).                          
012800 01  WK-C-REPORT-LINE-X REDEFINES WK-C-REPORT-LINE                        
012900                                     PIC X(83).                           
013000*                                                                         
013100 EJECT                                                                    
013200 PROCEDURE DIVISION.                                                      
013300****************************                                              
013400 MAIN-MODULE.                                                             
013500     PERFORM A000-INITIALIZE                                              
013600        THRU A000-INITIALIZE-EX.                                          
013700     PERFORM B000-PROCESS-CREATIONS                                       
013800        THRU B000-PROCESS-CREATIONS-EX                                    
013900        UNTIL WK-C-EOF.                                                   
014000     PERFORM Z080-PRINT-CONTROL-TOTALS                                    
014100        THRU Z080-PRINT-CONTROL-TOTALS-EX.                                
014200     PERFORM Z000-END-PROGRAM-ROUTINE                                     
014300        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
014400     STOP RUN.                                                            
014500*                                                                         
014600*---------------------------------------------------------------*         
014700 A000-INITIALIZE.                                                         
014800*---------------------------------------------------------------*         
014900     OPEN    INPUT  TSKCREA-FILE.                                         
015000     IF      NOT WK-C-TI-SUCCESSFUL                                       
015100             DISPLAY "TSKCRT - OPEN FILE ERROR - TSKCREA-FILE"            
015200             DISPLAY "FILE STATUS IS " WK-C-TI-FILE-STATUS                
015300             GO TO Y900-ABNORMAL-TERMINATION.                             
015400*                                                                         
015500     OPEN    INPUT  WALLET-FILE.                                          
015600     IF      NOT WK-C-SUCCESSFUL                                          
015700             DISPLAY "TSKCRT - OPEN FILE ERROR - WALLET-FILE"             
015800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
015900             GO TO Y900-ABNORMAL-TERMINATION.                             
016000*                                                                         
016100     OPEN    I-O    TASK-FILE.                                            
016200     IF      NOT WK-C-TK-SUCCESSFUL                                       
016300             DISPLAY "TSKCRT - OPEN FILE ERROR - TASK-FILE"               
016400             DISPLAY "FILE STATUS IS " WK-C-TK-FILE-STATUS                
016500             GO TO Y900-ABNORMAL-TERMINATION.                             
016600*                                                                         
016700     OPEN    OUTPUT RUNRPT-FILE.                                          
016800     IF      NOT WK-C-RP-SUCCESSFUL                                       
016900             DISPLAY "TSKCRT - OPEN FILE ERROR - RUNRPT-FILE"             
017000             DISPLAY "FILE STATUS IS " WK-C-RP-FILE-STATUS                
017100             GO TO Y900-ABNORMAL-TERMINATION.                             
017200*                                                                         
017300     PERFORM B010-READ-CREATE-INPUT                                       
017400        THRU B010-READ-CREATE-INPUT-EX.                                   
017500*                                                                         
017600 A000-INITIALIZE-EX.                                                      
017700     EXIT.                                                                
017800*                                                                         
017900*---------------------------------------------------------------*         
018000 B000-PROCESS-CREATIONS.                                                  
018100*---------------------------------------------------------------*         
018200     SET     WK-C-ROLE-OK             TO FALSE.                           
018300     MOVE    TI-TASKER-ID        TO    WAL-USER-ID.                       
018400     READ    WALLET-FILE.                                                 
018500     IF      WK-C-SUCCESSFUL                                              
018600     AND     WAL-ROLE-TASKER                                              
018700             SET     WK-C-ROLE-OK    TO TRUE.                             
018800*                                                                         
018900     IF      WK-C-ROLE-OK                                                 
019000             PERFORM B020-BUILD-AND-WRITE-TASK                            
019100                THRU B020-BUILD-AND-WRITE-TASK-EX                         
019200             ADD     1                TO WK-C-CT-POSTED                   
019300     ELSE                                                                 
019400             DISPLAY "TSKCRT - REJECTED " TI-TASK-ID                      
019500                     " REASON NOT-TASKER"                                 
019600             ADD     1                TO WK-C-CT-REJECTED.                
019700*                                                                         
019800     PERFORM B010-READ-CREATE-INPUT                                       
019900        THRU B010-READ-CREATE-INPUT-EX.                                   
020000*                                                                         
020100 B000-PROCESS-CREATIONS-EX.                                               
020200     EXIT.                                                                
020300*                                                                         
020400*---------------------------------------------------------------*         
020500 B010-READ-CREATE-INPUT.                                                  
020600*---------------------------------------------------------------*         
020700     READ    TSKCREA-FILE.                                                
020800     IF      WK-C-TI-END-OF-FILE                                          
020900             SET     WK-C-EOF        TO TRUE                              
021000     ELSE                                                                 
021100     IF      NOT WK-C-TI-SUCCESSFUL                                       
021200             DISPLAY "TSKCRT - READ ERROR - TSKCREA-FILE"                 
021300             DISPLAY "FILE STATUS IS " WK-C-TI-FILE-STATUS                
021400             GO TO Y900-ABNORMAL-TERMINATION.                             
021500*                                                                         
021600 B010-READ-CREATE-INPUT-EX.                                               
021700     EXIT.                                                                
021800*                                                                         
021900*---------------------------------------------------------------*         
022000 B020-BUILD-AND-WRITE-TASK.                                               
022100*---------------------------------------------------------------*         
022200     MOVE    SPACES              TO    WK-C-TASK-1.                       
022300     MOVE    TI-TASK-ID          TO    TSK-TASK-ID.                       
022400     MOVE    TI-JOB-TYPE         TO    TSK-JOB-TYPE.                      
022500     MOVE    TI-DESCRIPTION      TO    TSK-DESCRIPTION.                   
022600     MOVE    TI-ADDRESS          TO    TSK-ADDRESS.                       
022700     MOVE    TI-DELIVERY-ADDRESS TO    TSK-DELIVERY-ADDRESS.              
022800     MOVE    TI-DURATION         TO    TSK-DURATION.                      
022900     MOVE    TI-BUDGET-RATE      TO    TSK-BUDGET-RATE.                   
023000     MOVE    TI-ESTIMATED-TIME   TO    TSK-ESTIMATED-TIME.                
023100     MOVE    TI-TASKER-ID        TO    TSK-TASKER-ID.                     
023200     MOVE    SPACES              TO    TSK-DOER-ID.                       
023300     SET     TSK-STATUS-NEW      TO    TRUE.                              
023400*                                                                         
023500     WRITE   WK-C-TASK-1.                                                 
023600     IF      NOT WK-C-TK-SUCCESSFUL                                       
023700             DISPLAY "TSKCRT - WRITE ERROR - TASK-FILE"                   
023800             DISPLAY "FILE STATUS IS " WK-C-TK-FILE-STATUS                
023900             GO TO Y900-ABNORMAL-TERMINATION.                             
024000*                                                                         
024100 B020-BUILD-AND-WRITE-TASK-EX.                                            
024200     EXIT.                                                                
024300*                                                                         
024400*---------------------------------------------------------------*         
024500 Z080-PRINT-CONTROL-TOTALS.                                               
024600*---------------------------------------------------------------*         
024700     MOVE    SPACES              TO    WK-C-RUNRPT-LINE.                  
024800     MOVE    "TSKCRT RUN SUMMARY - TASK CREATION"                         
024900                                  TO    WK-C-RUNRPT-LINE.                 
025000     WRITE   WK-C-RUNRPT-LINE.                                            
025100*                                                                         
025200     MOVE    SPACES              TO    WK-C-REPORT-LINE.                  
025300     MOVE    "RECORDS POSTED"    TO    WK-C-RL-LABEL.                     
025400     MOVE    WK-C-CT-POSTED      TO    WK-C-RL-VALUE.                     
025500     WRITE   WK-C-RUNRPT-LINE    FROM  WK-C-REPORT-LINE.                  
025600*                                                                         
025700     MOVE    SPACES              TO    WK-C-REPORT-LINE.                  
025800     MOVE    "RECORDS REJECTED"  TO    WK-C-RL-LABEL.                     
025900     MOVE    WK-C-CT-REJECTED    TO    WK-C-RL-VALUE.                     
026000     WRITE   WK-C-RUNRPT-LINE    FROM  WK-C-REPORT-LINE.                  
026100*                                                                         
026200 Z080-PRINT-CONTROL-TOTALS-EX.                                            
026300     EXIT.                                                                
026400*                                                                         
026500 Y900-ABNORMAL-TERMINATION.                                               
026600     PERFORM Z000-END-PROGRAM-ROUTINE                                     
026700        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
026800     STOP RUN.                                                            
026900*                                                                         
027000*---------------------------------------------------------------*         
027100 Z000-END-PROGRAM-ROUTINE.                                                
027200*---------------------------------------------------------------*         
027300     CLOSE   TSKCREA-FILE  WALLET-FILE  TASK-FILE  RUNRPT-FILE.           
027400*                                                                         
027500 Z999-END-PROGRAM-ROUTINE-EX.                                             
027600     EXIT.                                                                
027700*                                                                         
027800****************************************************************          
027900************** END OF PROGRAM SOURCE -  TSKCRT *****************          
028000****************************************************************          

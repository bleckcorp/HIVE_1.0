000100*****************************************************************         
000200*WLWDIN - WITHDRAW / ESCROW-DEBIT TRANSACTION INPUT RECORD.               
000300*  ONE RECORD PER DEBIT TO POST. READ BY WLWDRAW FROM WALWDRW-FILE        
000400*  AND BY WLESCDR FROM WALESCD-FILE. WK-TYPE CARRIES WITHDRAW OR          
000500*  ESCROW.                                                                
000600*-----------------------------------------------------------------        
000700*HISTORY OF MODIFICATION:                                                 
000800*-----------------------------------------------------------------        
000900*HIV001 08/03/1991 RTAN   - HIVE R1 - INITIAL VERSION.                    
001000*-----------------------------------------------------------------        
001100    05  DI-USER-ID                 PIC X(36).                             
001200    05  DI-DEBIT-AMOUNT            PIC S9(09)V99.                         
001300    05  DI-TXN-TYPE                PIC X(08).                             
001400    05  FILLER                     PIC X(15).                             

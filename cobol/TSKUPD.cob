000100****************************************************************          
000200*IDENTIFICATION DIVISION.                                                 
000300****************************************************************          
000400 PROGRAM-ID.     TSKUPD.                                                  
000500 AUTHOR.         R TAN.                                                   
000600 INSTALLATION.   HIVE GIG MARKETPLACE - BATCH.                            
000700 DATE-WRITTEN.   09 MAR 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       COMPANY CONFIDENTIAL.                                    
001000*                                                                         
001100*DESCRIPTION :  BATCH DRIVER FOR THE TASK ASSIGNMENT/UPDATE RUN.          
001200*               READS THE TASK-UPDATE TRANSACTION FILE, ROLE-             
001300*               CHECKS THE ASSIGNED USER AGAINST THE WALLET               
001400*               MASTER (MUST BE DOER), LOOKS UP THE TASK MASTER           
001500*               AND REWRITES IT WITH THE NEW DOER-ID AND STATUS.          
001600*               PRINTS A CONTROL TOTAL FOOTER AT END OF RUN.              
001700*                                                                         
001800*----------------------------------------------------------------*        
001900* HISTORY OF MODIFICATION:                                                
002000*----------------------------------------------------------------*        
002100* HIV011 09/03/1991 RTAN   - HIVE R1 - INITIAL VERSION.                   
002200*----------------------------------------------------------------*        
002300* HIV045 03/02/2016 TWLIM   - HIVE R4 - E-REQUEST 6620, ADD               
002400*                    Z080 CONTROL TOTAL FOOTER SO OPERATIONS HAS          
002500*                    A RUN SUMMARY TO BALANCE AGAINST.                    
002600*----------------------------------------------------------------*        
002700 EJECT                                                                    
002800****************************                                              
002900 ENVIRONMENT DIVISION.                                                    
003000****************************                                              
003100 CONFIGURATION SECTION.                                                   
003200 SOURCE-COMPUTER.  IBM-AS400.                                             
003300 OBJECT-COMPUTER.  IBM-AS400.                                             
003400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                          
003500                   C01 IS TOP-OF-FORM                                     
003600                   UPSI-0 ON STATUS IS WK-C-RERUN-SW.                     
003700*                                                                         
003800 INPUT-OUTPUT SECTION.                                                    
003900 FILE-CONTROL.                                                            
004000     SELECT TSKUPDT-FILE ASSIGN TO TSKUPDT                                
004100            ORGANIZATION      IS SEQUENTIAL                               
004200            FILE STATUS       IS WK-C-UI-FILE-STATUS.                     
004300     SELECT WALLET-FILE ASSIGN TO DATABASE-WALLET                         
004400            ORGANIZATION      IS INDEXED                                  
004500            ACCESS MODE       IS RANDOM                                   
004600            RECORD KEY        IS WAL-USER-ID                              
004700            FILE STATUS       IS WK-C-FILE-STATUS.                        
004800     SELECT TASK-FILE ASSIGN TO DATABASE-TASK                             
004900            ORGANIZATION      IS INDEXED                                  
005000            ACCESS MODE       IS RANDOM                                   
005100            RECORD KEY        IS TSK-TASK-ID                              
005200            FILE STATUS       IS WK-C-TK-FILE-STATUS.                     
005300     SELECT RUNRPT-FILE ASSIGN TO RUNRPT                                  
005400            ORGANIZATION      IS SEQUENTIAL                               
005500            FILE STATUS       IS WK-C-RP-FILE-STATUS.                     
005600 EJECT                                                                    
005700****************                                                          
005800 DATA DIVISION.                                                           
005900****************                                                          
006000 FILE SECTION.                                                            
006100****************                                                          
006200 FD  TSKUPDT-FILE                                                         
006300     LABEL RECORDS ARE OMITTED                                            
006400     DATA RECORD IS WK-C-TSKUPDT.                                         
006500 01  WK-C-TSKUPDT.                                                        
006600     COPY TKUPIN.                                                         
006700 01  WK-C-TSKUPDT-DUMP REDEFINES WK-C-TSKUPDT                             
006800                                     PIC X(100).                          
006900*                                                                         
007000 FD  WALLET-FILE                                                          
007100     LABEL RECORDS ARE OMITTED                                            
007200     DATA RECORD IS WK-C-WALLET.                                          
007300 01  WK-C-WALLET.                                                         
007400     COPY DDS-ALL-FORMATS OF WALLET.                                      
007500 01  WK-C-WALLET-1.                                                       
007600     COPY WALLET.                                                         
007700*                                                                         
007800 FD  TASK-FILE                                                            
007900     LABEL RECORDS ARE OMITTED                                            
008000     DATA RECORD IS WK-C-TASK.                                            
008100 01  WK-C-TASK.                                                           
008200     COPY DDS-ALL-FORMATS OF TASK.                                        
008300 01  WK-C-TASK-1.                                                         
008400     COPY TASK.                                                           
008500*                                                                         
008600 FD  RUNRPT-FILE                                                          
008700     LABEL RECORDS ARE OMITTED                                            
008800     DATA RECORD IS WK-C-RUNRPT-LINE.                                     
008900 01  WK-C-RUNRPT-LINE.                                                    
008950     05  WK-C-RUNRPT-TEXT           PIC X(79).                            
008970     05  FILLER                     PIC X(01).                            
009000*                                                                         
009100 WORKING-STORAGE SECTION.                                                 
009200*************************                                                 
009300 01  FILLER                          PIC X(24)        VALUE               
009400     "** PROGRAM TSKUPD    **".                                           
009500*                                                                         
009600* ------------------ PROGRAM WORKING STORAGE -------------------*         
009700 01    WK-C-COMMON.                                                       
009800     COPY ASCMWS.                                                         
009900*                                                                         
010000 01  WK-C-UI-FILE-STATUS             PIC XX.                              
010100     88  WK-C-UI-SUCCESSFUL                 VALUE "00".                   
010200     88  WK-C-UI-END-OF-FILE                VALUE "10".                   
010300*                                                                         
010400 01  WK-C-TK-FILE-STATUS             PIC XX.                              
010500     88  WK-C-TK-SUCCESSFUL                 VALUE "00".                   
010600*                                                                         
010700 01  WK-C-RP-FILE-STATUS             PIC XX.                              
010800     88  WK-C-RP-SUCCESSFUL                 VALUE "00".                   
010900*                                                                         
011000 01  WK-C-SWITCHES.                                                       
011100     05  WK-C-EOF-SW                 PIC X            VALUE "N".          
011200         88  WK-C-EOF                        VALUE "Y".                   
011300     05  WK-C-RERUN-SW                PIC X            VALUE "N".         
011400     05  WK-C-ROLE-OK-SW              PIC X            VALUE "N".         
011500         88  WK-C-ROLE-OK                    VALUE "Y".                   
011600     05  WK-C-TASK-FOUND-SW           PIC X            VALUE "N".         
011700         88  WK-C-TASK-FOUND                 VALUE "Y".                   
011800*                                                                         
011900 01  WK-C-CONTROL-TOTALS.                                                 
012000     05  WK-C-CT-POSTED               PIC S9(07) COMP  VALUE 0.           
012100     05  WK-C-CT-REJECTED             PIC S9(07) COMP  VALUE 0.           
012130     05  FILLER                       PIC X(02).                          
012200 01  WK-C-CONTROL-TOTALS-X REDEFINES WK-C-CONTROL-TOTALS                  
012300                                     PIC X(10).                           
012400*                                                                         
012500 01  WK-C-REPORT-LINE.                                                    
012600     05  WK-C-RL-LABEL                PIC X(30).                          
012700     05  WK-C-RL-VALUE                PIC ZZZ,ZZZ,ZZ9.99-.                
012800     05  FILLER                       PIC X(38).                          
012900 01  WK-C-REPORT-LINE-X REDEFINES WK-C-REPORT-LINE                        
013000                                     PIC X(83).                           
013100*                                                                         
013200 EJECT                                                                    
013300 PROCEDURE DIVISION.                                                      
013400****************************                                              
013500 MAIN-MODULE.                                                             
013600     PERFORM A000-INITIALIZE                                              
013700        THRU A000-INITIALIZE-EX.                                          
013800     PERFORM B000-PROCESS-UPDATES                                         
013900        THRU B000-PROCESS-UPDATES-EX                                      
014000        UNTIL WK-C-EOF.                                                   
014100     PERFORM Z080-PRINT-CONTROL-TOTALS                                    
014200        THRU Z080-PRINT-CONTROL-TOTALS-EX.                                
014300     PERFORM Z000-END-PROGRAM-ROUTINE                                     
014400        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
014500     STOP RUN.                                                            
014600*                                                                         
014700*---------------------------------------------------------------*         
014800 A000-INITIALIZE.                                                         
014900*---------------------------------------------------------------*         
015000     OPEN    INPUT  TSKUPDT-FILE.                                         
015100     IF      NOT WK-C-UI-SUCCESSFUL                                       
015200             DISPLAY "TSKUPD - OPEN FILE ERROR - TSKUPDT-FILE"            
015300             DISPLAY "FILE STATUS IS " WK-C-UI-FILE-STATUS                
015400             GO TO Y900-ABNORMAL-TERMINATION.                             
015500*                                                                         
015600     OPEN    INPUT  WALLET-FILE.                                          
015700     IF      NOT WK-C-SUCCESSFUL                                          
015800             DISPLAY "TSKUPD - OPEN FILE ERROR - WALLET-FILE"             
015900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
016000             GO TO Y900-ABNORMAL-TERMINATION.                             
016100*                                                                         
016200     OPEN    I-O    TASK-FILE.                                            
016300     IF      NOT WK-C-TK-SUCCESSFUL                                       
016400             DISPLAY "TSKUPD - OPEN FILE ERROR - TASK-FILE"               
016500             DISPLAY "FILE STATUS IS " WK-C-TK-FILE-STATUS                
016600             GO TO Y900-ABNORMAL-TERMINATION.                             
016700*                                                                         
016800     OPEN    OUTPUT RUNRPT-FILE.                                          
016900     IF      NOT WK-C-RP-SUCCESSFUL                                       
017000             DISPLAY "TSKUPD - OPEN FILE ERROR - RUNRPT-FILE"             
017100             DISPLAY "FILE STATUS IS " WK-C-RP-FILE-STATUS                
017200             GO TO Y900-ABNORMAL-TERMINATION.                             
017300*                                                                         
017400     PERFORM B010-READ-UPDATE-INPUT                                       
017500        THRU B010-READ-UPDATE-INPUT-EX.                                   
017600*                                                                         
017700 A000-INITIALIZE-EX.                                                      
017800     EXIT.                                                                
017900*                                                                         
018000*---------------------------------------------------------------*         
018100 B000-PROCESS-UPDATES.                                                    
018200*---------------------------------------------------------------*         
018300     SET     WK-C-ROLE-OK             TO FALSE.                           
018400     MOVE    UI-DOER-ID          TO    WAL-USER-ID.                       
018500     READ    WALLET-FILE.                                                 
018600     IF      WK-C-SUCCESSFUL                                              
018700     AND     WAL-ROLE-DOER                                                
018800             SET     WK-C-ROLE-OK    TO TRUE.                             
018900*                                                                         
019000     IF      WK-C-ROLE-OK                                                 
019100             PERFORM B020-UPDATE-TASK                                     
019200                THRU B020-UPDATE-TASK-EX                                  
019300     ELSE                                                                 
019400             DISPLAY "TSKUPD - REJECTED " UI-TASK-ID                      
019500                     " REASON NOT-DOER"                                   
019600             ADD     1                TO WK-C-CT-REJECTED.                
019700*                                                                         
019800     PERFORM B010-READ-UPDATE-INPUT                                       
019900        THRU B010-READ-UPDATE-INPUT-EX.                                   
020000*                                                                         
020100 B000-PROCESS-UPDATES-EX.                                                 
020200     EXIT.                                                                
020300*                                                                         
020400*---------------------------------------------------------------*         
020500 B010-READ-UPDATE-INPUT.                                                  
020600*---------------------------------------------------------------*         
020700     READ    TSKUPDT-FILE.                                                
020800     IF      WK-C-UI-END-OF-FILE                                          
020900             SET     WK-C-EOF        TO TRUE                              
021000     ELSE                                                                 
021100     IF      NOT WK-C-UI-SUCCESSFUL                                       
021200             DISPLAY "TSKUPD - READ ERROR - TSKUPDT-FILE"                 
021300             DISPLAY "FILE STATUS IS " WK-C-UI-FILE-STATUS                
021400             GO TO Y900-ABNORMAL-TERMINATION.                             
021500*                                                                         
021600 B010-READ-UPDATE-INPUT-EX.                                               
021700     EXIT.                                                                
021800*                                                                         
021900*---------------------------------------------------------------*         
022000 B020-UPDATE-TASK.                                                        
022100*---------------------------------------------------------------*         
022200     SET     WK-C-TASK-FOUND          TO FALSE.                           
022300     MOVE    UI-TASK-ID          TO    TSK-TASK-ID.                       
022400     READ    TASK-FILE.                                                   
022500     IF      WK-C-TK-SUCCESSFUL                                           
022600             SET     WK-C-TASK-FOUND TO TRUE.                             
022700*                                                                         
022800     IF      WK-C-TASK-FOUND                                              
022900             MOVE    UI-NEW-STATUS   TO    TSK-STATUS                     
023000             MOVE    UI-DOER-ID      TO    TSK-DOER-ID                    
023100             REWRITE WK-C-TASK-1                                          
023200             IF      NOT WK-C-TK-SUCCESSFUL                               
023300                     DISPLAY "TSKUPD - REWRITE ERROR - TASK-FILE"         
023400                     DISPLAY "FILE STATUS IS " WK-C-TK-FILE-STATUS        
023500                     GO TO Y900-ABNORMAL-TERMINATION                      
023600             ELSE                                                         
023700                     ADD     1        TO WK-C-CT-POSTED                   
023800             END-IF                                                       
023900     ELSE                                                                 
024000             DISPLAY "TSKUPD - REJECTED " UI-TASK-ID                      
024100                     " REASON TASK-NOT-FOUND"                             
024200             ADD     1                TO WK-C-CT-REJECTED.                
024300*                                                                         
024400 B020-UPDATE-TASK-EX.                                                     
024500     EXIT.                                                                
024600*                                                                         
024700*---------------------------------------------------------------*         
024800 Z080-PRINT-CONTROL-TOTALS.                                               
024900*---------------------------------------------------------------*         
025000     MOVE    SPACES              TO    WK-C-RUNRPT-LINE.                  
025100     MOVE    "TSKUPD RUN SUMMARY - TASK ASSIGNMENT"                       
025200                                  TO    WK-C-RUNRPT-LINE.                 
025300     WRITE   WK-C-RUNRPT-LINE.                                            
025400*                                                                         
025500     MOVE    SPACES              TO    WK-C-REPORT-LINE.                  
025600     MOVE    "RECORDS POSTED"    TO    WK-C-RL-LABEL.                     
025700     MOVE    WK-C-CT-POSTED      TO    WK-C-RL-VALUE.                     
025800     WRITE   WK-C-RUNRPT-LINE    FROM  WK-C-REPORT-LINE.                  
025900*                                                                         
026000     MOVE    SPACES              TO    WK-C-REPORT-LINE.                  
026100     MOVE    "RECORDS REJECTED"  TO    WK-C-RL-LABEL.                     
026200     MOVE    WK-C-CT-REJECTED    TO    WK-C-RL-VALUE.                     
026300     WRITE   WK-C-RUNRPT-LINE    FROM  WK-C-REPORT-LINE.                  
026400*                                                                         
026500 Z080-PRINT-CONTROL-TOTALS-EX.                                            
026600     EXIT.                                                                
026700*                                                                         
026800 Y900-ABNORMAL-TERMINATION.                                               
026900     PERFORM Z000-END-PROGRAM-ROUTINE                                     
027000        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
027100     STOP RUN.                                                            
027200*                                                                         
027300*---------------------------------------------------------------*         
027400 Z000-END-PROGRAM-ROUTINE.                                                
027500*---------------------------------------------------------------*         
027600     CLOSE   TSKUPDT-FILE  WALLET-FILE  TASK-FILE  RUNRPT-FILE.           
027700*                                                                         
027800 Z999-END-PROGRAM-ROUTINE-EX.                                             
027900     EXIT.                                                                
028000*                                                                         
028100****************************************************************          
028200************** END OF PROGRAM SOURCE -  TSKUPD *****************          
028300****************************************************************          

000100*****************************************************************         
000200*TKUPIN - UPDATE-TASK TRANSACTION INPUT RECORD.                           
000300*  ONE RECORD PER TASK ASSIGNMENT/STATUS UPDATE. READ BY TSKUPD           
000400*  FROM TSKUPDT-FILE.                                                     
000500*-----------------------------------------------------------------        
000600*HISTORY OF MODIFICATION:                                                 
000700*-----------------------------------------------------------------        
000800*HIV001 08/03/1991 RTAN   - HIVE R1 - INITIAL VERSION.                    
000900*-----------------------------------------------------------------        
001000    05  UI-TASK-ID                 PIC X(36).                             
001100    05  UI-DOER-ID                 PIC X(36).                             
001200    05  UI-NEW-STATUS              PIC X(08).                             
001300    05  FILLER                     PIC X(20).                             

000100*****************************************************************         
000200*TRANLOG - TRANSACTION LOG RECORD.                                        
000300*  I-O FORMAT:  TRANLOGR  FROM FILE TRANLOG  OF LIBRARY HIVELIB           
000400*  OUTPUT, APPEND-ONLY. ONE RECORD IS WRITTEN FOR EVERY WALLET            
000500*  MOVEMENT THAT ACTUALLY POSTS - REJECTED TRANSACTIONS NEVER             
000600*  REACH THIS COPYBOOK'S WRITE STATEMENT (SEE WLTWDR/WLTFND).             
000700*-----------------------------------------------------------------        
000800*HISTORY OF MODIFICATION:                                                 
000900*-----------------------------------------------------------------        
001000*HIV001 08/03/1991 RTAN   - HIVE R1 - INITIAL VERSION.                    
001100*-----------------------------------------------------------------        
001200    05  TXN-USER-ID                PIC X(36).                             
001300*                                UUID OF THE USER THE TXN APPLIES         
001400    05  TXN-AMOUNT                 PIC S9(09)V99 COMP-3.                  
001500*                                TRANSACTION AMOUNT, ALWAYS POSITI        
001600    05  TXN-TYPE                   PIC X(08).                             
001700*                                DEPOSIT / WITHDRAW / ESCROW / REF        
001800        88  TXN-TYPE-DEPOSIT              VALUE "DEPOSIT ".               
001900        88  TXN-TYPE-WITHDRAW             VALUE "WITHDRAW".               
002000        88  TXN-TYPE-ESCROW               VALUE "ESCROW  ".               
002100        88  TXN-TYPE-REFUND               VALUE "REFUND  ".               
002200    05  TXN-STATUS                 PIC X(07).                             
002300*                                SUCCESS / FAILED                         
002400        88  TXN-STATUS-SUCCESS            VALUE "SUCCESS".                
002500        88  TXN-STATUS-FAILED             VALUE "FAILED ".                
002600    05  TXN-DATE                   PIC X(16).                             
002700*                                "YYYY-MM-DD HH:MM" FORMATTED STAM        
002800    05  FILLER                     PIC X(17).                             

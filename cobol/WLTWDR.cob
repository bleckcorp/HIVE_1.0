000100****************************************************************          
000200*IDENTIFICATION DIVISION.                                                 
000300****************************************************************          
000400 PROGRAM-ID.     WLTWDR.                                                  
000500 AUTHOR.         R TAN.                                                   
000600 INSTALLATION.   HIVE GIG MARKETPLACE - BATCH.                            
000700 DATE-WRITTEN.   08 MAR 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       COMPANY CONFIDENTIAL.                                    
001000*                                                                         
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO POST A DEBIT AGAINST          
001200*               A WALLET MASTER RECORD.  IT IMPLEMENTS THE                
001300*               "INSUFFICIENT FUNDS" REJECT RULE SHARED BY THE            
001400*               PLAIN WITHDRAW FLOW (WLWDRAW) AND THE ESCROW              
001500*               DEBIT FLOW (WLESCDR) - BOTH CALL THIS ROUTINE SO          
001600*               THE DEBIT RULE ONLY LIVES IN ONE PLACE.                   
001700*               ON A SUCCESSFUL POST THIS ROUTINE APPENDS THE             
001800*               TRANLOG RECORD ITSELF - THE CALLER NEVER WRITES           
001900*               TRANLOG DIRECTLY.                                         
002000*                                                                         
002100*----------------------------------------------------------------*        
002200* HISTORY OF MODIFICATION:                                                
002300*----------------------------------------------------------------*        
002400* HIV001 08/03/1991 RTAN   - HIVE R1 - INITIAL VERSION, SPLIT OUT         
002500*                    OF THE WITHDRAW DRIVER SO THE ESCROW DEBIT           
002600*                    FLOW COULD SHARE THE SAME BALANCE CHECK.             
002700*----------------------------------------------------------------*        
002800* HIV003 14/11/1994 KSOH    - HIVE R1 - E-REQUEST 1103, ADD               
002900*                    COMPUTE ... ROUNDED ON THE BALANCE UPDATE -          
003000*                    DEFENSIVE ONLY, INPUTS ARE ALREADY 2 DECIMAL.        
003100*----------------------------------------------------------------*        
003200* HIV017 19/09/1998 KSOH    - HIVE R2 - Y2K REMEDIATION - FIL3090         
003300*                    DATE WORK AREA EXPANDED TO 4-DIGIT YEAR,             
003400*                    RECOMPILED, NO LOGIC CHANGE IN THIS PROGRAM.         
003500*----------------------------------------------------------------*        
003600* HIV031 11/06/2009 TWLIM   - HIVE R3 - E-REQUEST 4402, WALLET            
003700*                    NOT FOUND NOW RETURNS NOWALLT INSTEAD OF             
003800*                    FALLING THROUGH TO THE INSUFFICIENT-FUNDS            
003900*                    REJECT.                                              
004000*----------------------------------------------------------------*        
004100* HIV048 22/05/2024 KSOH    - HIVE R6 - E-REQUEST 8814, RECOMPILE         
004200*                    FOR WIDENED WAL-ROLE FIELD IN WALLET COPYBK.         
004300*----------------------------------------------------------------*        
004400 EJECT                                                                    
004500****************************                                              
004600 ENVIRONMENT DIVISION.                                                    
004700****************************                                              
004800 CONFIGURATION SECTION.                                                   
004900 SOURCE-COMPUTER.  IBM-AS400.                                             
005000 OBJECT-COMPUTER.  IBM-AS400.                                             
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
005200*                                                                         
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500     SELECT WALLET-FILE ASSIGN TO DATABASE-WALLET                         
005600            ORGANIZATION      IS INDEXED                                  
005700            ACCESS MODE       IS RANDOM                                   
005800            RECORD KEY        IS WAL-USER-ID                              
005900            FILE STATUS       IS WK-C-FILE-STATUS.                        
006000     SELECT TRANLOG-FILE ASSIGN TO DATABASE-TRANLOG                       
006100            ORGANIZATION      IS SEQUENTIAL                               
006200            FILE STATUS       IS WK-C-TL-FILE-STATUS.                     
006300 EJECT                                                                    
006400****************                                                          
006500 DATA DIVISION.                                                           
006600****************                                                          
006700 FILE SECTION.                                                            
006800****************                                                          
006900 FD  WALLET-FILE                                                          
007000     LABEL RECORDS ARE OMITTED                                            
007100     DATA RECORD IS WK-C-WALLET.                                          
007200 01  WK-C-WALLET.                                                         
007300     COPY DDS-ALL-FORMATS OF WALLET.                                      
007400 01  WK-C-WALLET-1.                                                       
007500     COPY WALLET.                                                         
007600*                                                                         
007700 FD  TRANLOG-FILE                                                         
007800     LABEL RECORDS ARE OMITTED                                            
007900     DATA RECORD IS WK-C-TRANLOG.                                         
008000 01  WK-C-TRANLOG.                                                        
008100     COPY TRANLOG.                                                        
008200*                                                                         
008300 WORKING-STORAGE SECTION.                                                 
008400*************************                                                 
008500 01  FILLER                          PIC X(24)        VALUE               
008600     "** PROGRAM WLTWDR    **".                                           
008700*                                                                         
008800* ------------------ PROGRAM WORKING STORAGE -------------------*         
008900 01    WK-C-COMMON.                                                       
009000     COPY ASCMWS.                                                         
009100     COPY FIL3090.                                                        
009200*                                                                         
009300 01  WK-C-TL-FILE-STATUS             PIC XX.                              
009400     88  WK-C-TL-SUCCESSFUL                 VALUE "00".                   
009500*                                                                         
009600 01  WK-C-NEW-BALANCE                PIC S9(09)V99 COMP-3.                
009700*                                                                         
009800 EJECT                                                                    
009900 LINKAGE SECTION.                                                         
010000*****************                                                         
010100 COPY TWDR.                                                               
010200 EJECT                                                                    
010300********************************************                              
010400 PROCEDURE DIVISION USING WK-C-TWDR-RECORD.                               
010500********************************************                              
010600 MAIN-MODULE.                                                             
010700     PERFORM A000-PROCESS-CALLED-ROUTINE                                  
010800        THRU A099-PROCESS-CALLED-ROUTINE-EX.                              
010900     PERFORM Z000-END-PROGRAM-ROUTINE                                     
011000        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
011100     EXIT PROGRAM.                                                        
011200*                                                                         
011300*---------------------------------------------------------------*         
011400 A000-PROCESS-CALLED-ROUTINE.                                             
011500*---------------------------------------------------------------*         
011600     OPEN    I-O   WALLET-FILE.                                           
011700     IF      NOT WK-C-SUCCESSFUL                                          
011800             DISPLAY "WLTWDR - OPEN FILE ERROR - WALLET-FILE"             
011900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
012000             GO TO Y900-ABNORMAL-TERMINATION.                             
012100*                                                                         
012200     OPEN    EXTEND TRANLOG-FILE.                                         
012300     IF      NOT WK-C-TL-SUCCESSFUL                                       
012400             DISPLAY "WLTWDR - OPEN FILE ERROR - TRANLOG-FILE"            
012500             DISPLAY "FILE STATUS IS " WK-C-TL-FILE-STATUS                
012600             GO TO Y900-ABNORMAL-TERMINATION.                             
012700*                                                                         
012800     MOVE    SPACES              TO    WK-C-TWDR-ERROR-CD.                
012900*                                                                         
013000     MOVE    WK-C-TWDR-USER-ID   TO    WAL-USER-ID.                       
013100     READ    WALLET-FILE.                                                 
013200     IF      NOT WK-C-SUCCESSFUL                                          
013300             SET     WK-C-TWDR-NO-WALLET TO TRUE                          
013400             GO TO A099-PROCESS-CALLED-ROUTINE-EX.                        
013500*                                                                         
013600     IF      WAL-ACCOUNT-BALANCE < WK-C-TWDR-AMOUNT                       
013700             SET     WK-C-TWDR-NO-FUNDS TO TRUE                           
013800             GO TO A099-PROCESS-CALLED-ROUTINE-EX.                        
013900*                                                                         
014000     PERFORM A050-POST-DEBIT                                              
014100        THRU A050-POST-DEBIT-EX.                                          
014200*                                                                         
014300 A099-PROCESS-CALLED-ROUTINE-EX.                                          
014400     EXIT.                                                                
014500*                                                                         
014600*---------------------------------------------------------------*         
014700 A050-POST-DEBIT.                                                         
014800*---------------------------------------------------------------*         
014900     COMPUTE WK-C-NEW-BALANCE ROUNDED =                                   
015000             WAL-ACCOUNT-BALANCE - WK-C-TWDR-AMOUNT.                      
015100     MOVE    WK-C-NEW-BALANCE    TO    WAL-ACCOUNT-BALANCE.               
015200     REWRITE WK-C-WALLET-1.                                               
015300     IF      NOT WK-C-SUCCESSFUL                                          
015400             DISPLAY "WLTWDR - REWRITE ERROR - WALLET-FILE"               
015500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
015600             GO TO Y900-ABNORMAL-TERMINATION.                             
015700*                                                                         
015800     PERFORM B000-BUILD-TRANLOG                                           
015900        THRU B000-BUILD-TRANLOG-EX.                                       
016000     WRITE   WK-C-TRANLOG.                                                
016100     IF      NOT WK-C-TL-SUCCESSFUL                                       
016200             DISPLAY "WLTWDR - WRITE ERROR - TRANLOG-FILE"                
016300             DISPLAY "FILE STATUS IS " WK-C-TL-FILE-STATUS                
016400             GO TO Y900-ABNORMAL-TERMINATION.                             
016500*                                                                         
016600 A050-POST-DEBIT-EX.                                                      
016700     EXIT.                                                                
016800*                                                                         
016900*---------------------------------------------------------------*         
017000 B000-BUILD-TRANLOG.                                                      
017100*---------------------------------------------------------------*         
017200     ACCEPT  WK-C-CURRENT-DATE   FROM DATE YYYYMMDD.                      
017300     ACCEPT  WK-C-CURRENT-TIME   FROM TIME.                               
017400     STRING  WK-C-CDT-YYYY DELIMITED BY SIZE                              
017500             "-"           DELIMITED BY SIZE                              
017600             WK-C-CDT-MM   DELIMITED BY SIZE                              
017700             "-"           DELIMITED BY SIZE                              
017800             WK-C-CDT-DD   DELIMITED BY SIZE                              
017900             " "           DELIMITED BY SIZE                              
018000             WK-C-CDT-HH   DELIMITED BY SIZE                              
018100             ":"           DELIMITED BY SIZE                              
018200             WK-C-CDT-MN   DELIMITED BY SIZE                              
018300        INTO WK-C-TXN-STAMP.                                              
018400*                                                                         
018500     MOVE    WK-C-TWDR-USER-ID   TO    TXN-USER-ID.                       
018600     MOVE    WK-C-TWDR-AMOUNT    TO    TXN-AMOUNT.                        
018700     MOVE    WK-C-TWDR-TYPE      TO    TXN-TYPE.                          
018800     SET     TXN-STATUS-SUCCESS  TO    TRUE.                              
018900     MOVE    WK-C-TXN-STAMP      TO    TXN-DATE.                          
019000*                                                                         
019100 B000-BUILD-TRANLOG-EX.                                                   
019200     EXIT.                                                                
019300*                                                                         
019400 Y900-ABNORMAL-TERMINATION.                                               
019500     PERFORM Z000-END-PROGRAM-ROUTINE                                     
019600        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
019700     EXIT PROGRAM.                                                        
019800*                                                                         
019900*---------------------------------------------------------------*         
020000 Z000-END-PROGRAM-ROUTINE.                                                
020100*---------------------------------------------------------------*         
020200     CLOSE   WALLET-FILE  TRANLOG-FILE.                                   
020300     IF      NOT WK-C-SUCCESSFUL                                          
020400             DISPLAY "WLTWDR - CLOSE FILE ERROR - WALLET-FILE"            
020500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.                  
020600*                                                                         
020700 Z999-END-PROGRAM-ROUTINE-EX.                                             
020800     EXIT.                                                                
020900*                                                                         
021000****************************************************************          
021100************** END OF PROGRAM SOURCE -  WLTWDR *****************          
021200****************************************************************          

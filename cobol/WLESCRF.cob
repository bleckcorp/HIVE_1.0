000100****************************************************************          
000200*IDENTIFICATION DIVISION.                                                 
000300****************************************************************          
000400 PROGRAM-ID.     WLESCRF.                                                 
000500 AUTHOR.         R TAN.                                                   
000600 INSTALLATION.   HIVE GIG MARKETPLACE - BATCH.                            
000700 DATE-WRITTEN.   08 MAR 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       COMPANY CONFIDENTIAL.                                    
001000*                                                                         
001100*DESCRIPTION :  BATCH DRIVER FOR THE ESCROW REFUND RUN.                   
001200*               READS THE ESCROW-REFUND TRANSACTION FILE (ONE             
001300*               TASK ID PER RECORD), RESOLVES TSK-TASKER-ID FROM          
001400*               THE TASK MASTER AND ESC-AMOUNT FROM THE ESCROW            
001500*               MASTER, THEN CALLS WLTFND (ROLE-REQD TASKER,              
001600*               TYPE REFUND) TO CREDIT THE TASKER'S WALLET WITH           
001700*               THE HELD AMOUNT - THE SAME ACCUMULATE-BALANCE             
001800*               RULE SHARED WITH THE DOER CREDIT RUN (WLCRDOR)            
001900*               AND THE FUND RUN (WLFUND).  ON A SUCCESSFUL POST          
002000*               THE ESCROW RECORD IS ZEROED AND REWRITTEN.                
002100*               PRINTS A CONTROL TOTAL FOOTER AT END OF RUN.              
002200*                                                                         
002300*----------------------------------------------------------------*        
002400* HISTORY OF MODIFICATION:                                                
002500*----------------------------------------------------------------*        
002600* HIV009 08/03/1991 RTAN   - HIVE R1 - INITIAL VERSION.                   
002700*----------------------------------------------------------------*        
002800* HIV043 03/02/2016 TWLIM   - HIVE R4 - E-REQUEST 6620, ADD               
002900*                    Z080 CONTROL TOTAL FOOTER SO OPERATIONS HAS          
003000*                    A RUN SUMMARY TO BALANCE AGAINST.                    
003100*----------------------------------------------------------------*        
003200 EJECT                                                                    
003300****************************                                              
003400 ENVIRONMENT DIVISION.                                                    
003500****************************                                              
003600 CONFIGURATION SECTION.                                                   
003700 SOURCE-COMPUTER.  IBM-AS400.                                             
003800 OBJECT-COMPUTER.  IBM-AS400.                                             
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                          
004000                   C01 IS TOP-OF-FORM                                     
004100                   UPSI-0 ON STATUS IS WK-C-RERUN-SW.                     
004200*                                                                         
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500     SELECT WALESRF-FILE ASSIGN TO WALESRF                                
004600            ORGANIZATION      IS SEQUENTIAL                               
004700            FILE STATUS       IS WK-C-EI-FILE-STATUS.                     
004800     SELECT TASK-FILE ASSIGN TO DATABASE-TASK                             
004900            ORGANIZATION      IS INDEXED                                  
005000            ACCESS MODE       IS RANDOM                                   
005100            RECORD KEY        IS TSK-TASK-ID                              
005200            FILE STATUS       IS WK-C-TK-FILE-STATUS.                     
005300     SELECT ESCROW-FILE ASSIGN TO DATABASE-ESCROW                         
005400            ORGANIZATION      IS INDEXED                                  
005500            ACCESS MODE       IS RANDOM                                   
005600            RECORD KEY        IS ESC-TASK-ID                              
005700            FILE STATUS       IS WK-C-FILE-STATUS.                        
005800     SELECT RUNRPT-FILE ASSIGN TO RUNRPT                                  
005900            ORGANIZATION      IS SEQUENTIAL                               
006000            FILE STATUS       IS WK-C-RP-FILE-STATUS.                     
006100 EJECT                                                                    
006200****************                                                          
006300 DATA DIVISION.                                                           
006400****************                                                          
006500 FILE SECTION.                                                            
006600****************                                                          
006700 FD  WALESRF-FILE                                                         
006800     LABEL RECORDS ARE OMITTED                                            
006900     DATA RECORD IS WK-C-WALESRF.                                         
007000 01  WK-C-WALESRF.                                                        
007100     COPY WLESIN.                                                         
007200 01  WK-C-WALESRF-DUMP REDEFINES WK-C-WALESRF                             
007300                                     PIC X(80).                           
007400*                                                                         
007500 FD  TASK-FILE                                                            
007600     LABEL RECORDS ARE OMITTED                                            
007700     DATA RECORD IS WK-C-TASK.                                            
007800 01  WK-C-TASK.                                                           
007900     COPY DDS-ALL-FORMATS OF TASK.                                        
008000 01  WK-C-TASK-1.                                                         
008100     COPY TASK.                                                           
008200*                                                                         
008300 FD  ESCROW-FILE                                                          
008400     LABEL RECORDS ARE OMITTED                                            
008500     DATA RECORD IS WK-C-ESCROW.                                          
008600 01  WK-C-ESCROW.                                                         
008700     COPY DDS-ALL-FORMATS OF ESCROW.                                      
008800 01  WK-C-ESCROW-1.                                                       
008900     COPY ESCROW.                                                         
009000*                                                                         
009100 FD  RUNRPT-FILE                                                          
009200     LABEL RECORDS ARE OMITTED                                            
009300     DATA RECORD IS WK-C-RUNRPT-LINE.                                     
009400 01  WK-C-RUNRPT-LINE.                                                    
009450     05  WK-C-RUNRPT-TEXT           PIC X(79).                            
009470     05  FILLER                     PIC X(01).                            
009500*                                                                         
009600 WORKING-STORAGE SECTION.                                                 
009700*************************                                                 
009800 01  FILLER                          PIC X(24)        VALUE               
009900     "** PROGRAM WLESCRF   **".                                           
010000*                                                                         
010100* ------------------ PROGRAM WORKING STORAGE -------------------*         
010200 01    WK-C-COMMON.                                                       
010300     COPY ASCMWS.                                                         
010400*                                                                         
010500 01  WK-C-EI-FILE-STATUS             PIC XX.                              
010600     88  WK-C-EI-SUCCESSFUL                 VALUE "00".                   
010700     88  WK-C-EI-END-OF-FILE                VALUE "10".                   
010800*                                                                         
010900 01  WK-C-TK-FILE-STATUS             PIC XX.                              
011000     88  WK-C-TK-SUCCESSFUL                 VALUE "00".                   
011100*                                                                         
011200 01  WK-C-RP-FILE-STATUS             PIC XX.                              
011300     88  WK-C-RP-SUCCESSFUL                 VALUE "00".                   
011400*                                                                         
011500 01  WK-C-SWITCHES.                                                       
011600     05  WK-C-EOF-SW                 PIC X            VALUE "N".          
011700         88  WK-C-EOF                        VALUE "Y".                   
011800     05  WK-C-RERUN-SW                PIC X            VALUE "N".         
011900     05  WK-C-FOUND-SW                PIC X            VALUE "N".         
012000         88  WK-C-TASK-AND-ESCROW-FOUND     VALUE "Y".                    
012100*                                                                         
012200 01  WK-C-CONTROL-TOTALS.                                                 
012300     05  WK-C-CT-POSTED               PIC S9(07) COMP  VALUE 0.           
012400     05  WK-C-CT-REJECTED             PIC S9(07) COMP  VALUE 0.           
012500     05  WK-C-CT-AMOUNT               PIC S9(09)V99 COMP-3                
012600                                       VALUE 0.                           
012630     05  FILLER                       PIC X(02).                          
012700 01  WK-C-CONTROL-TOTALS-X REDEFINES WK-C-CONTROL-TOTALS                  
012800                                     PIC X(16).                           
012900*                                                                         
013000 01  WK-C-REPORT-LINE.                                                    
013100     05  WK-C-RL-LABEL                PIC X(30).                          
013200     05  WK-C-RL-VALUE                PIC ZZZ,ZZZ,ZZ9.99-.                
013300     05  FILLER                       PIC X(38).                          
013400 01  WK-C-REPORT-LINE-X REDEFINES WK-C-REPORT-LINE                        
013500                                     PIC X(83).                           
013600*                                                                         
013700 COPY TFND.                                                               
013800 EJECT                                                                    
013900 PROCEDURE DIVISION.                                                      
014000****************************                                              
014100 MAIN-MODULE.                                                             
014200     PERFORM A000-INITIALIZE                                              
014300        THRU A000-INITIALIZE-EX.                                          
014400     PERFORM B000-PROCESS-REFUNDS                                         
014500        THRU B000-PROCESS-REFUNDS-EX                                      
014600        UNTIL WK-C-EOF.                                                   
014700     PERFORM Z080-PRINT-CONTROL-TOTALS                                    
014800        THRU Z080-PRINT-CONTROL-TOTALS-EX.                                
014900     PERFORM Z000-END-PROGRAM-ROUTINE                                     
015000        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
015100     STOP RUN.                                                            
015200*                                                                         
015300*---------------------------------------------------------------*         
015400 A000-INITIALIZE.                                                         
015500*---------------------------------------------------------------*         
015600     OPEN    INPUT  WALESRF-FILE.                                         
015700     IF      NOT WK-C-EI-SUCCESSFUL                                       
015800             DISPLAY "WLESCRF - OPEN FILE ERROR - WALESRF-FILE"           
015900             DISPLAY "FILE STATUS IS " WK-C-EI-FILE-STATUS                
016000             GO TO Y900-ABNORMAL-TERMINATION.                             
016100*                                                                         
016200     OPEN    INPUT  TASK-FILE.                                            
016300     IF      NOT WK-C-TK-SUCCESSFUL                                       
016400             DISPLAY "WLESCRF - OPEN FILE ERROR - TASK-FILE"              
016500             DISPLAY "FILE STATUS IS " WK-C-TK-FILE-STATUS                
016600             GO TO Y900-ABNORMAL-TERMINATION.                             
016700*                                                                         
016800     OPEN    I-O    ESCROW-FILE.                                          
016900     IF      NOT WK-C-SUCCESSFUL                                          
017000             DISPLAY "WLESCRF - OPEN FILE ERROR - ESCROW-FILE"            
017100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
017200             GO TO Y900-ABNORMAL-TERMINATION.                             
017300*                                                                         
017400     OPEN    OUTPUT RUNRPT-FILE.                                          
017500     IF      NOT WK-C-RP-SUCCESSFUL                                       
017600             DISPLAY "WLESCRF - OPEN FILE ERROR - RUNRPT-FILE"            
017700             DISPLAY "FILE STATUS IS " WK-C-RP-FILE-STATUS                
017800             GO TO Y900-ABNORMAL-TERMINATION.                             
017900*                                                                         
018000     PERFORM B010-READ-REFUND-INPUT                                       
018100        THRU B010-READ-REFUND-INPUT-EX.                                   
018200*                                                                         
018300 A000-INITIALIZE-EX.                                                      
018400     EXIT.                                                                
018500*                                                                         
018600*---------------------------------------------------------------*         
018700 B000-PROCESS-REFUNDS.                                                    
018800*---------------------------------------------------------------*         
018900     PERFORM B020-RESOLVE-TASK-AND-ESCROW                                 
019000        THRU B020-RESOLVE-TASK-AND-ESCROW-EX.                             
019100*                                                                         
019200     IF      WK-C-TASK-AND-ESCROW-FOUND                                   
019300             MOVE    TSK-TASKER-ID    TO    WK-C-TFND-USER-ID             
019400             MOVE    ESC-AMOUNT       TO    WK-C-TFND-AMOUNT              
019500             MOVE    "REFUND  "       TO    WK-C-TFND-TYPE                
019600             MOVE    "TASKER"         TO    WK-C-TFND-ROLE-REQD           
019700             CALL    "WLTFND" USING WK-C-TFND-RECORD                      
019800             IF      WK-C-TFND-OKAY                                       
019900                     PERFORM B030-ZERO-ESCROW                             
020000                        THRU B030-ZERO-ESCROW-EX                          
020100                     ADD  1                TO WK-C-CT-POSTED              
020200                     ADD  WK-C-TFND-AMOUNT TO WK-C-CT-AMOUNT              
020300             ELSE                                                         
020400                     DISPLAY "WLESCRF - REJECTED " EI-TASK-ID             
020500                             " REASON " WK-C-TFND-ERROR-CD                
020600                     ADD  1                TO WK-C-CT-REJECTED            
020700     ELSE                                                                 
020800             DISPLAY "WLESCRF - REJECTED " EI-TASK-ID                     
020900                     " REASON TASK-OR-ESCROW-NOT-FOUND"                   
021000             ADD     1                TO WK-C-CT-REJECTED.                
021100*                                                                         
021200     PERFORM B010-READ-REFUND-INPUT                                       
021300        THRU B010-READ-REFUND-INPUT-EX.                                   
021400*                                                                         
021500 B000-PROCESS-REFUNDS-EX.                                                 
021600     EXIT.                                                                
021700*                                                                         
021800*---------------------------------------------------------------*         
021900 B010-READ-REFUND-INPUT.                                                  
022000*---------------------------------------------------------------*         
022100     READ    WALESRF-FILE.                                                
022200     IF      WK-C-EI-END-OF-FILE                                          
022300             SET     WK-C-EOF        TO TRUE                              
022400     ELSE                                                                 
022500     IF      NOT WK-C-EI-SUCCESSFUL                                       
022600             DISPLAY "WLESCRF - READ ERROR - WALESRF-FILE"                
022700             DISPLAY "FILE STATUS IS " WK-C-EI-FILE-STATUS                
022800             GO TO Y900-ABNORMAL-TERMINATION.                             
022900*                                                                         
023000 B010-READ-REFUND-INPUT-EX.                                               
023100     EXIT.                                                                
023200*                                                                         
023300*---------------------------------------------------------------*         
023400 B020-RESOLVE-TASK-AND-ESCROW.                                            
023500*---------------------------------------------------------------*         
023600     SET     WK-C-TASK-AND-ESCROW-FOUND TO FALSE.                         
023700     MOVE    EI-TASK-ID          TO    TSK-TASK-ID.                       
023800     READ    TASK-FILE.                                                   
023900     IF      NOT WK-C-TK-SUCCESSFUL                                       
024000             GO TO B020-RESOLVE-TASK-AND-ESCROW-EX.                       
024100*                                                                         
024200     MOVE    EI-TASK-ID          TO    ESC-TASK-ID.                       
024300     READ    ESCROW-FILE.                                                 
024400     IF      WK-C-SUCCESSFUL                                              
024500             SET     WK-C-TASK-AND-ESCROW-FOUND TO TRUE.                  
024600*                                                                         
024700 B020-RESOLVE-TASK-AND-ESCROW-EX.                                         
024800     EXIT.                                                                
024900*                                                                         
025000*---------------------------------------------------------------*         
025100 B030-ZERO-ESCROW.                                                        
025200*---------------------------------------------------------------*         
025300     MOVE    ZERO                TO    ESC-AMOUNT.                        
025400     REWRITE WK-C-ESCROW-1.                                               
025500     IF      NOT WK-C-SUCCESSFUL                                          
025600             DISPLAY "WLESCRF - REWRITE ERROR - ESCROW-FILE"              
025700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
025800             GO TO Y900-ABNORMAL-TERMINATION.                             
025900*                                                                         
026000 B030-ZERO-ESCROW-EX.                                                     
026100     EXIT.                                                                
026200*                                                                         
026300*---------------------------------------------------------------*         
026400 Z080-PRINT-CONTROL-TOTALS.                                               
026500*---------------------------------------------------------------*         
026600     MOVE    SPACES              TO    WK-C-RUNRPT-LINE.                  
026700     MOVE    "WLESCRF RUN SUMMARY - ESCROW REFUND"                        
026800                                  TO    WK-C-RUNRPT-LINE.                 
026900     WRITE   WK-C-RUNRPT-LINE.                                            
027000*                                                                         
027100     MOVE    SPACES              TO    WK-C-REPORT-LINE.                  
027200     MOVE    "RECORDS POSTED"    TO    WK-C-RL-LABEL.                     
027300     MOVE    WK-C-CT-POSTED      TO    WK-C-RL-VALUE.                     
027400     WRITE   WK-C-RUNRPT-LINE    FROM  WK-C-REPORT-LINE.                  
027500*                                                                         
027600     MOVE    SPACES              TO    WK-C-REPORT-LINE.                  
027700     MOVE    "RECORDS REJECTED"  TO    WK-C-RL-LABEL.                     
027800     MOVE    WK-C-CT-REJECTED    TO    WK-C-RL-VALUE.                     
027900     WRITE   WK-C-RUNRPT-LINE    FROM  WK-C-REPORT-LINE.                  
028000*                                                                         
028100     MOVE    SPACES              TO    WK-C-REPORT-LINE.                  
028200     MOVE    "TOTAL AMOUNT POSTED" TO  WK-C-RL-LABEL.                     
028300     MOVE    WK-C-CT-AMOUNT      TO    WK-C-RL-VALUE.                     
028400     WRITE   WK-C-RUNRPT-LINE    FROM  WK-C-REPORT-LINE.                  
028500*                                                                         
028600 Z080-PRINT-CONTROL-TOTALS-EX.                                            
028700     EXIT.                                                                
028800*                                                                         
028900 Y900-ABNORMAL-TERMINATION.                                               
029000     PERFORM Z000-END-PROGRAM-ROUTINE                                     
029100        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
029200     STOP RUN.                                                            
029300*                                                                         
029400*---------------------------------------------------------------*         
029500 Z000-END-PROGRAM-ROUTINE.                                                
029600*---------------------------------------------------------------*         
029700     CLOSE   WALESRF-FILE  TASK-FILE  ESCROW-FILE  RUNRPT-FILE.           
029800*                                                                         
029900 Z999-END-PROGRAM-ROUTINE-EX.                                             
030000     EXIT.                                                                
030100*                                                                         
030200****************************************************************          
030300************** END OF PROGRAM SOURCE -  WLESCRF ****************          
030400****************************************************************          

000100*****************************************************************         
000200*TKCRIN - CREATE-TASK TRANSACTION INPUT RECORD.                           
000300*  ONE RECORD PER NEW TASK TO CREATE. READ BY TSKCRT FROM                 
000400*  TSKCREA-FILE.                                                          
000500*-----------------------------------------------------------------        
000600*HISTORY OF MODIFICATION:                                                 
000700*-----------------------------------------------------------------        
000800*HIV001 08/03/1991 RTAN   - HIVE R1 - INITIAL VERSION.                    
000900*-----------------------------------------------------------------        
001000    05  TI-TASK-ID                 PIC X(36).                             
001100    05  TI-JOB-TYPE                PIC X(30).                             
001200    05  TI-DESCRIPTION             PIC X(200).                            
001300    05  TI-ADDRESS                 PIC X(100).                            
001400    05  TI-DELIVERY-ADDRESS        PIC X(100).                            
001500    05  TI-DURATION                PIC X(19).                             
001600    05  TI-BUDGET-RATE             PIC S9(09)V99.                         
001700    05  TI-ESTIMATED-TIME          PIC X(20).                             
001800    05  TI-TASKER-ID               PIC X(36).                             
001850    05  FILLER                     PIC X(20).                             

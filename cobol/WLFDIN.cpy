000100*****************************************************************         
000200*WLFDIN - TASKER FUND/REFUND TRANSACTION INPUT RECORD.                    
000300*  ONE RECORD PER CREDIT TO POST TO A TASKER WALLET. READ BY              
000400*  WLFUND FROM WALFUND-FILE. FI-TXN-TYPE CARRIES REFUND OR                
000500*  ANOTHER FUNDING TYPE.                                                  
000600*-----------------------------------------------------------------        
000700*HISTORY OF MODIFICATION:                                                 
000800*-----------------------------------------------------------------        
000900*HIV001 08/03/1991 RTAN   - HIVE R1 - INITIAL VERSION.                    
001000*-----------------------------------------------------------------        
001100    05  FI-USER-ID                 PIC X(36).                             
001200    05  FI-FUND-AMOUNT             PIC S9(09)V99.                         
001300    05  FI-TXN-TYPE                PIC X(08).                             
001400    05  FILLER                     PIC X(15).                             

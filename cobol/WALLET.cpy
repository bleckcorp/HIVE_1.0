000100*****************************************************************         
000200*WALLET - WALLET MASTER RECORD.                                           
000300*  I-O FORMAT:  WALLETR  FROM FILE WALLET  OF LIBRARY HIVELIB             
000400*  ONE RECORD PER USER WALLET (TASKER OR DOER). KEYED BY                  
000500*  WAL-USER-ID (EXTERNALLY-DESCRIBED-KEY ON THE PHYSICAL FILE).           
000600*-----------------------------------------------------------------        
000700*HISTORY OF MODIFICATION:                                                 
000800*-----------------------------------------------------------------        
000900*HIV001 08/03/1991 RTAN   - HIVE R1 - INITIAL VERSION.                    
001000*HIV014 22/05/2024 KSOH    - HIVE R2 - E-REQUEST 8814, WIDEN              
001100*                   WAL-ROLE PADDING FOR FUTURE ROLE CODES.               
001200*-----------------------------------------------------------------        
001300    05  WAL-USER-ID                PIC X(36).                             
001400*                                UUID OF WALLET OWNER                     
001500    05  WAL-ROLE                   PIC X(06).                             
001600*                                "TASKER" OR "DOER  "                     
001700        88  WAL-ROLE-TASKER               VALUE "TASKER".                 
001800        88  WAL-ROLE-DOER                 VALUE "DOER  ".                 
001900    05  WAL-ACCOUNT-BALANCE        PIC S9(09)V99 COMP-3.                  
002000*                                CURRENT WALLET BALANCE                   
002100    05  FILLER                     PIC X(20).                             

000100****************************************************************          
000200*IDENTIFICATION DIVISION.                                                 
000300****************************************************************          
000400 PROGRAM-ID.     WLTFND.                                                  
000500 AUTHOR.         R TAN.                                                   
000600 INSTALLATION.   HIVE GIG MARKETPLACE - BATCH.                            
000700 DATE-WRITTEN.   08 MAR 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       COMPANY CONFIDENTIAL.                                    
001000*                                                                         
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO POST A CREDIT AGAINST         
001200*               A WALLET MASTER RECORD.  IT IMPLEMENTS THE                
001300*               "ACCUMULATE OR SET" BALANCE RULE SHARED BY THE            
001400*               DOER-CREDIT FLOW (WLCRDOR), THE TASKER FUND/              
001500*               REFUND FLOW (WLFUND) AND THE ESCROW REFUND FLOW           
001600*               (WLESCRF) - ALL THREE CALL THIS ROUTINE SO THE            
001700*               ACCUMULATE RULE ONLY LIVES IN ONE PLACE.  THE             
001800*               EXPECTED ROLE (DOER OR TASKER) IS PASSED IN BY            
001900*               THE CALLER SO ONE ROUTINE COVERS BOTH ROLES.              
002000*               ON A SUCCESSFUL POST THIS ROUTINE APPENDS THE             
002100*               TRANLOG RECORD ITSELF - THE CALLER NEVER WRITES           
002200*               TRANLOG DIRECTLY.                                         
002300*                                                                         
002400*----------------------------------------------------------------*        
002500* HISTORY OF MODIFICATION:                                                
002600*----------------------------------------------------------------*        
002700* HIV002 08/03/1991 RTAN   - HIVE R1 - INITIAL VERSION, SPLIT OUT         
002800*                    OF THE CREDIT DRIVER SO THE TASKER FUND AND          
002900*                    ESCROW REFUND FLOWS COULD SHARE THE SAME             
003000*                    ACCUMULATE-BALANCE RULE.                             
003100*----------------------------------------------------------------*        
003200* HIV004 14/11/1994 KSOH    - HIVE R1 - E-REQUEST 1103, ADD               
003300*                    COMPUTE ... ROUNDED ON THE BALANCE UPDATE -          
003400*                    DEFENSIVE ONLY, INPUTS ARE ALREADY 2 DECIMAL.        
003500*----------------------------------------------------------------*        
003600* HIV017 19/09/1998 KSOH    - HIVE R2 - Y2K REMEDIATION - FIL3090         
003700*                    DATE WORK AREA EXPANDED TO 4-DIGIT YEAR,             
003800*                    RECOMPILED, NO LOGIC CHANGE IN THIS PROGRAM.         
003900*----------------------------------------------------------------*        
004000* HIV032 11/06/2009 TWLIM   - HIVE R3 - E-REQUEST 4402, WALLET            
004100*                    NOT FOUND NOW RETURNS NOWALLT INSTEAD OF             
004200*                    ABENDING ON THE MISSING-RECORD REWRITE.              
004300*----------------------------------------------------------------*        
004400* HIV048 22/05/2024 KSOH    - HIVE R6 - E-REQUEST 8814, RECOMPILE         
004500*                    FOR WIDENED WAL-ROLE FIELD IN WALLET COPYBK.         
004600*----------------------------------------------------------------*        
004700 EJECT                                                                    
004800****************************                                              
004900 ENVIRONMENT DIVISION.                                                    
005000****************************                                              
005100 CONFIGURATION SECTION.                                                   
005200 SOURCE-COMPUTER.  IBM-AS400.                                             
005300 OBJECT-COMPUTER.  IBM-AS400.                                             
005400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
005500*                                                                         
005600 INPUT-OUTPUT SECTION.                                                    
005700 FILE-CONTROL.                                                            
005800     SELECT WALLET-FILE ASSIGN TO DATABASE-WALLET                         
005900            ORGANIZATION      IS INDEXED                                  
006000            ACCESS MODE       IS RANDOM                                   
006100            RECORD KEY        IS WAL-USER-ID                              
006200            FILE STATUS       IS WK-C-FILE-STATUS.                        
006300     SELECT TRANLOG-FILE ASSIGN TO DATABASE-TRANLOG                       
006400            ORGANIZATION      IS SEQUENTIAL                               
006500            FILE STATUS       IS WK-C-TL-FILE-STATUS.                     
006600 EJECT                                                                    
006700****************                                                          
006800 DATA DIVISION.                                                           
006900****************                                                          
007000 FILE SECTION.                                                            
007100****************                                                          
007200 FD  WALLET-FILE                                                          
007300     LABEL RECORDS ARE OMITTED                                            
007400     DATA RECORD IS WK-C-WALLET.                                          
007500 01  WK-C-WALLET.                                                         
007600     COPY DDS-ALL-FORMATS OF WALLET.                                      
007700 01  WK-C-WALLET-1.                                                       
007800     COPY WALLET.                                                         
007900*                                                                         
008000 FD  TRANLOG-FILE                                                         
008100     LABEL RECORDS ARE OMITTED                                            
008200     DATA RECORD IS WK-C-TRANLOG.                                         
008300 01  WK-C-TRANLOG.                                                        
008400     COPY TRANLOG.                                                        
008500*                                                                         
008600 WORKING-STORAGE SECTION.                                                 
008700*************************                                                 
008800 01  FILLER                          PIC X(24)        VALUE               
008900     "** PROGRAM WLTFND    **".                                           
009000*                                                                         
009100* ------------------ PROGRAM WORKING STORAGE -------------------*         
009200 01    WK-C-COMMON.                                                       
009300     COPY ASCMWS.                                                         
009400     COPY FIL3090.                                                        
009500*                                                                         
009600 01  WK-C-TL-FILE-STATUS             PIC XX.                              
009700     88  WK-C-TL-SUCCESSFUL                 VALUE "00".                   
009800*                                                                         
009900 01  WK-C-NEW-BALANCE                PIC S9(09)V99 COMP-3.                
010000*                                                                         
010100 EJECT                                                                    
010200 LINKAGE SECTION.                                                         
010300*****************                                                         
010400 COPY TFND.                                                               
010500 EJECT                                                                    
010600********************************************                              
010700 PROCEDURE DIVISION USING WK-C-TFND-RECORD.                               
010800********************************************                              
010900 MAIN-MODULE.                                                             
011000     PERFORM A000-PROCESS-CALLED-ROUTINE                                  
011100        THRU A099-PROCESS-CALLED-ROUTINE-EX.                              
011200     PERFORM Z000-END-PROGRAM-ROUTINE                                     
011300        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
011400     EXIT PROGRAM.                                                        
011500*                                                                         
011600*---------------------------------------------------------------*         
011700 A000-PROCESS-CALLED-ROUTINE.                                             
011800*---------------------------------------------------------------*         
011900     OPEN    I-O   WALLET-FILE.                                           
012000     IF      NOT WK-C-SUCCESSFUL                                          
012100             DISPLAY "WLTFND - OPEN FILE ERROR - WALLET-FILE"             
012200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
012300             GO TO Y900-ABNORMAL-TERMINATION.                             
012400*                                                                         
012500     OPEN    EXTEND TRANLOG-FILE.                                         
012600     IF      NOT WK-C-TL-SUCCESSFUL                                       
012700             DISPLAY "WLTFND - OPEN FILE ERROR - TRANLOG-FILE"            
012800             DISPLAY "FILE STATUS IS " WK-C-TL-FILE-STATUS                
012900             GO TO Y900-ABNORMAL-TERMINATION.                             
013000*                                                                         
013100     MOVE    SPACES              TO    WK-C-TFND-ERROR-CD.                
013200*                                                                         
013300     MOVE    WK-C-TFND-USER-ID   TO    WAL-USER-ID.                       
013400     READ    WALLET-FILE.                                                 
013500     IF      NOT WK-C-SUCCESSFUL                                          
013600             SET     WK-C-TFND-NO-WALLET TO TRUE                          
013700             GO TO A099-PROCESS-CALLED-ROUTINE-EX.                        
013800*                                                                         
013900     IF      WAL-ROLE NOT =        WK-C-TFND-ROLE-REQD                    
014000             SET     WK-C-TFND-BAD-ROLE  TO TRUE                          
014100             GO TO A099-PROCESS-CALLED-ROUTINE-EX.                        
014200*                                                                         
014300     PERFORM A050-POST-CREDIT                                             
014400        THRU A050-POST-CREDIT-EX.                                         
014500*                                                                         
014600 A099-PROCESS-CALLED-ROUTINE-EX.                                          
014700     EXIT.                                                                
014800*                                                                         
014900*---------------------------------------------------------------*         
015000 A050-POST-CREDIT.                                                        
015100*---------------------------------------------------------------*         
015200*    AN UNSET (COMP-3 ZERO) BALANCE ADDS THE SAME AS A SET ONE -          
015300*    ONE ADD RULE COVERS BOTH THE FIRST CREDIT AND EVERY CREDIT           
015400*    AFTER IT.                                                            
015500     COMPUTE WK-C-NEW-BALANCE ROUNDED =                                   
015600             WAL-ACCOUNT-BALANCE + WK-C-TFND-AMOUNT.                      
015700     MOVE    WK-C-NEW-BALANCE    TO    WAL-ACCOUNT-BALANCE.               
015800     REWRITE WK-C-WALLET-1.                                               
015900     IF      NOT WK-C-SUCCESSFUL                                          
016000             DISPLAY "WLTFND - REWRITE ERROR - WALLET-FILE"               
016100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
016200             GO TO Y900-ABNORMAL-TERMINATION.                             
016300*                                                                         
016400     PERFORM B000-BUILD-TRANLOG                                           
016500        THRU B000-BUILD-TRANLOG-EX.                                       
016600     WRITE   WK-C-TRANLOG.                                                
016700     IF      NOT WK-C-TL-SUCCESSFUL                                       
016800             DISPLAY "WLTFND - WRITE ERROR - TRANLOG-FILE"                
016900             DISPLAY "FILE STATUS IS " WK-C-TL-FILE-STATUS                
017000             GO TO Y900-ABNORMAL-TERMINATION.                             
017100*                                                                         
017200 A050-POST-CREDIT-EX.                                                     
017300     EXIT.                                                                
017400*                                                                         
017500*---------------------------------------------------------------*         
017600 B000-BUILD-TRANLOG.                                                      
017700*---------------------------------------------------------------*         
017800     ACCEPT  WK-C-CURRENT-DATE   FROM DATE YYYYMMDD.                      
017900     ACCEPT  WK-C-CURRENT-TIME   FROM TIME.                               
018000     STRING  WK-C-CDT-YYYY DELIMITED BY SIZE                              
018100             "-"           DELIMITED BY SIZE                              
018200             WK-C-CDT-MM   DELIMITED BY SIZE                              
018300             "-"           DELIMITED BY SIZE                              
018400             WK-C-CDT-DD   DELIMITED BY SIZE                              
018500             " "           DELIMITED BY SIZE                              
018600             WK-C-CDT-HH   DELIMITED BY SIZE                              
018700             ":"           DELIMITED BY SIZE                              
018800             WK-C-CDT-MN   DELIMITED BY SIZE                              
018900        INTO WK-C-TXN-STAMP.                                              
019000*                                                                         
019100     MOVE    WK-C-TFND-USER-ID   TO    TXN-USER-ID.                       
019200     MOVE    WK-C-TFND-AMOUNT    TO    TXN-AMOUNT.                        
019300     MOVE    WK-C-TFND-TYPE      TO    TXN-TYPE.                          
019400     SET     TXN-STATUS-SUCCESS  TO    TRUE.                              
019500     MOVE    WK-C-TXN-STAMP      TO    TXN-DATE.                          
019600*                                                                         
019700 B000-BUILD-TRANLOG-EX.                                                   
019800     EXIT.                                                                
019900*                                                                         
020000 Y900-ABNORMAL-TERMINATION.                                               
020100     PERFORM Z000-END-PROGRAM-ROUTINE                                     
020200        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
020300     EXIT PROGRAM.                                                        
020400*                                                                         
020500*---------------------------------------------------------------*         
020600 Z000-END-PROGRAM-ROUTINE.                                                
020700*---------------------------------------------------------------*         
020800     CLOSE   WALLET-FILE  TRANLOG-FILE.                                   
020900     IF      NOT WK-C-SUCCESSFUL                                          
021000             DISPLAY "WLTFND - CLOSE FILE ERROR - WALLET-FILE"            
021100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.                  
021200*                                                                         
021300 Z999-END-PROGRAM-ROUTINE-EX.                                             
021400     EXIT.                                                                
021500*                                                                         
021600****************************************************************          
021700************** END OF PROGRAM SOURCE -  WLTFND *****************          
021800****************************************************************          

000100*****************************************************************         
000200*TWDR - LINKAGE RECORD FOR CALLED ROUTINE WLTWDR.                         
000300*  WLTWDR IS THE COMMON WALLET DEBIT POSTING ROUTINE, CALLED BY           
000400*  WLWDRAW (TXN-TYPE = WITHDRAW) AND WLESCDR (TXN-TYPE = ESCROW).         
000500*-----------------------------------------------------------------        
000600*HISTORY OF MODIFICATION:                                                 
000700*-----------------------------------------------------------------        
000800*HIV001 08/03/1991 RTAN   - HIVE R1 - INITIAL VERSION.                    
000900*-----------------------------------------------------------------        
001000*HIV049 22/05/2024 KSOH   - HIVE R6 - E-REQUEST 8814, CORRECTED           
001100*                  LEVEL NUMBER ON WK-C-TWDR-RECORD (WAS COPIED           
001200*                  IN AT 05, MUST BE 01 - CALLER PASSES IT AS THE         
001300*                  WHOLE LINKAGE RECORD), ADDED THE ERROR-CODE            
001400*                  DUMP REDEFINES BELOW, AND PADDED THE RECORD            
001500*                  FOR FUTURE FIELDS.                                     
001600*-----------------------------------------------------------------        
001700    01  WK-C-TWDR-RECORD.                                                 
001800        05  WK-C-TWDR-INPUT.                                              
001900            10  WK-C-TWDR-USER-ID     PIC X(36).                          
002000            10  WK-C-TWDR-AMOUNT      PIC S9(09)V99 COMP-3.               
002100            10  WK-C-TWDR-TYPE        PIC X(08).                          
002200        05  WK-C-TWDR-OUTPUT.                                             
002300            10  WK-C-TWDR-ERROR-CD    PIC X(07).                          
002400                88  WK-C-TWDR-OKAY          VALUE SPACES.                 
002500                88  WK-C-TWDR-NO-WALLET     VALUE "NOWALLT".              
002600                88  WK-C-TWDR-NO-FUNDS      VALUE "NOFUNDS".              
002700        05  FILLER                    PIC X(02).                          
002800    01  WK-C-TWDR-RECORD-X REDEFINES WK-C-TWDR-RECORD                     
002900                                     PIC X(59).                           

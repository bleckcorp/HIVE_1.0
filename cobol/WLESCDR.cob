000100****************************************************************          
000200*IDENTIFICATION DIVISION.                                                 
000300****************************************************************          
000400 PROGRAM-ID.     WLESCDR.                                                 
000500 AUTHOR.         R TAN.                                                   
000600 INSTALLATION.   HIVE GIG MARKETPLACE - BATCH.                            
000700 DATE-WRITTEN.   08 MAR 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       COMPANY CONFIDENTIAL.                                    
001000*                                                                         
001100*DESCRIPTION :  BATCH DRIVER FOR THE TASKER-TO-ESCROW DEBIT RUN.          
001200*               READS THE ESCROW-DEBIT TRANSACTION FILE, REJECTS          
001300*               ANY USER WHOSE WALLET IS NOT ROLE TASKER, AND             
001400*               CALLS WLTWDR (TXN-TYPE = ESCROW) TO POST EVERY            
001500*               OTHER RECORD - THE SAME WITHDRAW/INSUFFICIENT-            
001600*               FUNDS RULE AS THE PLAIN WITHDRAW RUN (WLWDRAW).           
001700*               PRINTS A CONTROL TOTAL FOOTER AT END OF RUN.              
001800*                                                                         
001900*----------------------------------------------------------------*        
002000* HISTORY OF MODIFICATION:                                                
002100*----------------------------------------------------------------*        
002200* HIV007 08/03/1991 RTAN   - HIVE R1 - INITIAL VERSION.                   
002300*----------------------------------------------------------------*        
002400* HIV041 03/02/2016 TWLIM   - HIVE R4 - E-REQUEST 6620, ADD               
002500*                    Z080 CONTROL TOTAL FOOTER SO OPERATIONS HAS          
002600*                    A RUN SUMMARY TO BALANCE AGAINST.                    
002700*----------------------------------------------------------------*        
002800 EJECT                                                                    
002900****************************                                              
003000 ENVIRONMENT DIVISION.                                                    
003100****************************                                              
003200 CONFIGURATION SECTION.                                                   
003300 SOURCE-COMPUTER.  IBM-AS400.                                             
003400 OBJECT-COMPUTER.  IBM-AS400.                                             
003500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                          
003600                   C01 IS TOP-OF-FORM                                     
003700                   UPSI-0 ON STATUS IS WK-C-RERUN-SW.                     
003800*                                                                         
003900 INPUT-OUTPUT SECTION.                                                    
004000 FILE-CONTROL.                                                            
004100     SELECT WALESCD-FILE ASSIGN TO WALESCD                                
004200            ORGANIZATION      IS SEQUENTIAL                               
004300            FILE STATUS       IS WK-C-DI-FILE-STATUS.                     
004400     SELECT WALLET-FILE ASSIGN TO DATABASE-WALLET                         
004500            ORGANIZATION      IS INDEXED                                  
004600            ACCESS MODE       IS RANDOM                                   
004700            RECORD KEY        IS WAL-USER-ID                              
004800            FILE STATUS       IS WK-C-FILE-STATUS.                        
004900     SELECT RUNRPT-FILE ASSIGN TO RUNRPT                                  
005000            ORGANIZATION      IS SEQUENTIAL                               
005100            FILE STATUS       IS WK-C-RP-FILE-STATUS.                     
005200 EJECT                                                                    
005300****************                                                          
005400 DATA DIVISION.                                                           
005500****************                                                          
005600 FILE SECTION.                                                            
005700****************                                                          
005800 FD  WALESCD-FILE                                                         
005900     LABEL RECORDS ARE OMITTED                                            
006000     DATA RECORD IS WK-C-WALESCD.                                         
006100 01  WK-C-WALESCD.                                                        
006200     COPY WLWDIN.                                                         
006300 01  WK-C-WALESCD-DUMP REDEFINES WK-C-WALESCD                             
006400                                     PIC X(70).                           
006500*                                                                         
006600 FD  WALLET-FILE                                                          
006700     LABEL RECORDS ARE OMITTED                                            
006800     DATA RECORD IS WK-C-WALLET.                                          
006900 01  WK-C-WALLET.                                                         
007000     COPY DDS-ALL-FORMATS OF WALLET.                                      
007100 01  WK-C-WALLET-1.                                                       
007200     COPY WALLET.                                                         
007300*                                                                         
007400 FD  RUNRPT-FILE                                                          
007500     LABEL RECORDS ARE OMITTED                                            
007600     DATA RECORD IS WK-C-RUNRPT-LINE.                                     
007700 01  WK-C-RUNRPT-LINE.                                                    
007750     05  WK-C-RUNRPT-TEXT           PIC X(79).                            
007770     05  FILLER                     PIC X(01).                            
007800*                                                                         
007900 WORKING-STORAGE SECTION.                                                 
008000*************************                                                 
008100 01  FILLER                          PIC X(24)        VALUE               
008200     "** PROGRAM WLESCDR   **".                                           
008300*                                                                         
008400* ------------------ PROGRAM WORKING STORAGE -------------------*         
008500 01    WK-C-COMMON.                                                       
008600     COPY ASCMWS.                                                         
008700*                                                                         
008800 01  WK-C-DI-FILE-STATUS             PIC XX.                              
008900     88  WK-C-DI-SUCCESSFUL                 VALUE "00".                   
009000     88  WK-C-DI-END-OF-FILE                VALUE "10".                   
009100*                                                                         
009200 01  WK-C-RP-FILE-STATUS             PIC XX.                              
009300     88  WK-C-RP-SUCCESSFUL                 VALUE "00".                   
009400*                                                                         
009500 01  WK-C-SWITCHES.                                                       
009600     05  WK-C-EOF-SW                 PIC X            VALUE "N".          
009700         88  WK-C-EOF                        VALUE "Y".                   
009800     05  WK-C-RERUN-SW                PIC X            VALUE "N".         
009900     05  WK-C-ROLE-OK-SW              PIC X            VALUE "N".         
010000         88  WK-C-ROLE-OK                    VALUE "Y".                   
010100*                                                                         
010200 01  WK-C-CONTROL-TOTALS.                                                 
010300     05  WK-C-CT-POSTED               PIC S9(07) COMP  VALUE 0.           
010400     05  WK-C-CT-REJECTED             PIC S9(07) COMP  VALUE 0.           
010500     05  WK-C-CT-AMOUNT               PIC S9(09)V99 COMP-3                
010600                                       VALUE 0.                           
010630     05  FILLER                       PIC X(02).                          
010700 01  WK-C-CONTROL-TOTALS-X REDEFINES WK-C-CONTROL-TOTALS                  
010800                                     PIC X(16).                           
010900*                                                                         
011000 01  WK-C-REPORT-LINE.                                                    
011100     05  WK-C-RL-LABEL                PIC X(30).                          
011200     05  WK-C-RL-VALUE                PIC ZZZ,ZZZ,ZZ9.99-.                
011300     05  FILLER                       PIC X(38).                          
011400 01  WK-C-REPORT-LINE-X REDEFINES WK-C-REPORT-LINE                        
011500                                     PIC X(83).                           
011600*                                                                         
011700 COPY TWDR.                                                               
011800 EJECT                                                                    
011900 PROCEDURE DIVISION.                                                      
012000****************************                                              
012100 MAIN-MODULE.                                                             
012200     PERFORM A000-INITIALIZE                                              
012300        THRU A000-INITIALIZE-EX.                                          
012400     PERFORM B000-PROCESS-ESCROW-DEBITS                                   
012500        THRU B000-PROCESS-ESCROW-DEBITS-EX                                
012600        UNTIL WK-C-EOF.                                                   
012700     PERFORM Z080-PRINT-CONTROL-TOTALS                                    
012800        THRU Z080-PRINT-CONTROL-TOTALS-EX.                                
012900     PERFORM Z000-END-PROGRAM-ROUTINE                                     
013000        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
013100     STOP RUN.                                                            
013200*                                                                         
013300*---------------------------------------------------------------*         
013400 A000-INITIALIZE.                                                         
013500*---------------------------------------------------------------*         
013600     OPEN    INPUT  WALESCD-FILE.                                         
013700     IF      NOT WK-C-DI-SUCCESSFUL                                       
013800             DISPLAY "WLESCDR - OPEN FILE ERROR - WALESCD-FILE"           
013900             DISPLAY "FILE STATUS IS " WK-C-DI-FILE-STATUS                
014000             GO TO Y900-ABNORMAL-TERMINATION.                             
014100*                                                                         
014200     OPEN    INPUT  WALLET-FILE.                                          
014300     IF      NOT WK-C-SUCCESSFUL                                          
014400             DISPLAY "WLESCDR - OPEN FILE ERROR - WALLET-FILE"            
014500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
014600             GO TO Y900-ABNORMAL-TERMINATION.                             
014700*                                                                         
014800     OPEN    OUTPUT RUNRPT-FILE.                                          
014900     IF      NOT WK-C-RP-SUCCESSFUL                                       
015000             DISPLAY "WLESCDR - OPEN FILE ERROR - RUNRPT-FILE"            
015100             DISPLAY "FILE STATUS IS " WK-C-RP-FILE-STATUS                
015200             GO TO Y900-ABNORMAL-TERMINATION.                             
015300*                                                                         
015400     PERFORM B010-READ-ESCROW-DEBIT-INPUT                                 
015500        THRU B010-READ-ESCROW-DEBIT-INPUT-EX.                             
015600*                                                                         
015700 A000-INITIALIZE-EX.                                                      
015800     EXIT.                                                                
015900*                                                                         
016000*---------------------------------------------------------------*         
016100 B000-PROCESS-ESCROW-DEBITS.                                              
016200*---------------------------------------------------------------*         
016300     SET     WK-C-ROLE-OK             TO FALSE.                           
016400     MOVE    DI-USER-ID          TO    WAL-USER-ID.                       
016500     READ    WALLET-FILE.                                                 
016600     IF      WK-C-SUCCESSFUL                                              
016700     AND     WAL-ROLE-TASKER                                              
016800             SET     WK-C-ROLE-OK    TO TRUE.                             
016900*                                                                         
017000     IF      WK-C-ROLE-OK                                                 
017100             MOVE    DI-USER-ID       TO    WK-C-TWDR-USER-ID             
017200             MOVE    DI-DEBIT-AMOUNT  TO    WK-C-TWDR-AMOUNT              
017300             MOVE    "ESCROW  "       TO    WK-C-TWDR-TYPE                
017400             CALL    "WLTWDR" USING WK-C-TWDR-RECORD                      
017500             IF      WK-C-TWDR-OKAY                                       
017600                     ADD  1                TO WK-C-CT-POSTED              
017700                     ADD  WK-C-TWDR-AMOUNT TO WK-C-CT-AMOUNT              
017800             ELSE                                                         
017900                     DISPLAY "WLESCDR - REJECTED " DI-USER-ID             
018000                             " REASON " WK-C-TWDR-ERROR-CD                
018100                     ADD  1                TO WK-C-CT-REJECTED            
018200     ELSE                                                                 
018300             DISPLAY "WLESCDR - REJECTED " DI-USER-ID                     
018400                     " REASON NOT-TASKER"                                 
018500             ADD     1                TO WK-C-CT-REJECTED.                
018600*                                                                         
018700     PERFORM B010-READ-ESCROW-DEBIT-INPUT                                 
018800        THRU B010-READ-ESCROW-DEBIT-INPUT-EX.                             
018900*                                                                         
019000 B000-PROCESS-ESCROW-DEBITS-EX.                                           
019100     EXIT.                                                                
019200*                                                                         
019300*---------------------------------------------------------------*         
019400 B010-READ-ESCROW-DEBIT-INPUT.                                            
019500*---------------------------------------------------------------*         
019600     READ    WALESCD-FILE.                                                
019700     IF      WK-C-DI-END-OF-FILE                                          
019800             SET     WK-C-EOF        TO TRUE                              
019900     ELSE                                                                 
020000     IF      NOT WK-C-DI-SUCCESSFUL                                       
020100             DISPLAY "WLESCDR - READ ERROR - WALESCD-FILE"                
020200             DISPLAY "FILE STATUS IS " WK-C-DI-FILE-STATUS                
020300             GO TO Y900-ABNORMAL-TERMINATION.                             
020400*                                                                         
020500 B010-READ-ESCROW-DEBIT-INPUT-EX.                                         
020600     EXIT.                                                                
020700*                                                                         
020800*---------------------------------------------------------------*         
020900 Z080-PRINT-CONTROL-TOTALS.                                               
021000*---------------------------------------------------------------*         
021100     MOVE    SPACES              TO    WK-C-RUNRPT-LINE.                  
021200     MOVE    "WLESCDR RUN SUMMARY - TASKER ESCROW DEBIT"                  
021300                                  TO    WK-C-RUNRPT-LINE.                 
021400     WRITE   WK-C-RUNRPT-LINE.                                            
021500*                                                                         
021600     MOVE    SPACES              TO    WK-C-REPORT-LINE.                  
021700     MOVE    "RECORDS POSTED"    TO    WK-C-RL-LABEL.                     
021800     MOVE    WK-C-CT-POSTED      TO    WK-C-RL-VALUE.                     
021900     WRITE   WK-C-RUNRPT-LINE    FROM  WK-C-REPORT-LINE.                  
022000*                                                                         
022100     MOVE    SPACES              TO    WK-C-REPORT-LINE.                  
022200     MOVE    "RECORDS REJECTED"  TO    WK-C-RL-LABEL.                     
022300     MOVE    WK-C-CT-REJECTED    TO    WK-C-RL-VALUE.                     
022400     WRITE   WK-C-RUNRPT-LINE    FROM  WK-C-REPORT-LINE.                  
022500*                                                                         
022600     MOVE    SPACES              TO    WK-C-REPORT-LINE.                  
022700     MOVE    "TOTAL AMOUNT POSTED" TO  WK-C-RL-LABEL.                     
022800     MOVE    WK-C-CT-AMOUNT      TO    WK-C-RL-VALUE.                     
022900     WRITE   WK-C-RUNRPT-LINE    FROM  WK-C-REPORT-LINE.                  
023000*                                                                         
023100 Z080-PRINT-CONTROL-TOTALS-EX.                                            
023200     EXIT.                                                                
023300*                                                                         
023400 Y900-ABNORMAL-TERMINATION.                                               
023500     PERFORM Z000-END-PROGRAM-ROUTINE                                     
023600        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
023700     STOP RUN.                                                            
023800*                                                                         
023900*---------------------------------------------------------------*         
024000 Z000-END-PROGRAM-ROUTINE.                                                
024100*---------------------------------------------------------------*         
024200     CLOSE   WALESCD-FILE  WALLET-FILE  RUNRPT-FILE.                      
024300*                                                                         
024400 Z999-END-PROGRAM-ROUTINE-EX.                                             
024500     EXIT.                                                                
024600*                                                                         
024700****************************************************************          
024800************** END OF PROGRAM SOURCE -  WLESCDR ****************          
024900****************************************************************          

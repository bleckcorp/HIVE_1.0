000100*****************************************************************         
000200*WLCRIN - CREDIT-DOER-WALLET TRANSACTION INPUT RECORD.                    
000300*  ONE RECORD PER CREDIT TO POST. READ BY WLCRDOR FROM                    
000400*  WALCREDT-FILE.                                                         
000500*-----------------------------------------------------------------        
000600*HISTORY OF MODIFICATION:                                                 
000700*-----------------------------------------------------------------        
000800*HIV001 08/03/1991 RTAN   - HIVE R1 - INITIAL VERSION.                    
000900*-----------------------------------------------------------------        
001000    05  CI-USER-ID                 PIC X(36).                             
001100    05  CI-CREDIT-AMOUNT           PIC S9(09)V99.                         
001200    05  FILLER                     PIC X(23).                             
